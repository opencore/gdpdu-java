000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLXCAF.
000120 AUTHOR. N. OROZCO ROA.
000130 INSTALLATION. DEPARTAMENTO DE AUDITORIA FISCAL.
000140 DATE-WRITTEN. 14-JUL-2003.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AUDITORIA. NO DISTRIBUIR.
000170*****************************************************************
000180*    PGMLXCAF - ANALIZADOR LEXICO DEL ARCHIVO DE DATOS (GDPdU)  *
000190*    ========================================================   *
000200*    RECIBE EL BUFFER DE UN REGISTRO FISICO (RECHNUNGEN.CSV) Y  *
000210*    DEVUELVE, UN TOKEN POR LLAMADA, EL SIGUIENTE VALOR DE       *
000220*    COLUMNA - RESPETANDO ENCAPSULAMIENTO (") Y DELIMITADORES   *
000230*    DE COLUMNA/REGISTRO DE UNO O MAS CARACTERES (RQ-1142).      *
000240*    MAQUINA DE 3 ESTADOS: DESCONOCIDO / SIN-ENCAPSULAR /        *
000250*    ENCAPSULADO. EN CADA POSICION SE PRUEBA PRIMERO EL          *
000260*    DELIMITADOR MAS LARGO (RQ-1389).                            *
000270*****************************************************************
000280*    HISTORIA DE CAMBIOS
000290*    -------------------
000300*    02-JUN-89 HGR  VERSION ORIGINAL DEL ANALIZADOR GENERICO      HGR8906A
000310*    02-JUN-89 HGR  DE ARCHIVOS DE PROVEEDOR (RQ-1142).           HGR8906A
000320*    19-SEP-91 LCA  CORREGIDO CORTE DE TOKEN AL BORDE DEL         LCA9109A
000330*    19-SEP-91 LCA  BUFFER (RQ-1389).                             LCA9109A
000340*    14-JUL-03 NOR  RENOMBRADO A PGMLXCAF; REUTILIZADO PARA EL    NOR0307B
000350*    14-JUL-03 NOR  FORMATO DE DATENTRAEGER (GDPdU) DEL FISCO.    NOR0307B
000360*    21-AGO-04 NOR  EL ESTADO QUEDA EN LINKAGE PARA QUE EL        NOR0408A
000370*    21-AGO-04 NOR  LLAMADOR LO CONSERVE ENTRE TOKEN Y TOKEN.     NOR0408A
000380*    22-ENE-99 RTV  AJUSTE Y2K: SIN IMPACTO EN ESTE PROGRAMA.     RTV9901A
000390*****************************************************************
000400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430
000440 SPECIAL-NAMES.
000450     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000460            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000470
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*=======================*
000520
000530*----------- COMPARACION DE DELIMITADORES -----------------------
000540 77  WS-LARGO-COL              PIC 9(01) COMP VALUE 0.
000550 77  WS-LARGO-REC              PIC 9(01) COMP VALUE 0.
000560 77  WS-COINCIDE-COL           PIC X       VALUE 'N'.
000570     88  WS-ES-DELIM-COL           VALUE 'S'.
000580 77  WS-COINCIDE-REC           PIC X       VALUE 'N'.
000590     88  WS-ES-DELIM-REC           VALUE 'S'.
000600 77  WS-K                      PIC 9(01) COMP VALUE 0.
000610 77  WS-POSREF                 PIC 9(04) COMP VALUE 0.
000620 77  WS-TODOS-IGUALES          PIC X       VALUE 'S'.
000630     88  WS-BYTES-IGUALES          VALUE 'S'.
000640
000650*----------- AREA DE VALOR DEL TOKEN EN CONSTRUCCION -------------
000660 01  WS-ACUM-AREA.
000670     03  WS-ACUM-VALOR         PIC X(80) VALUE SPACES.
000680     03  WS-ACUM-LARGO         PIC 9(03) COMP VALUE 0.
000690 01  WS-ACUM-AREA-R REDEFINES WS-ACUM-AREA.
000700     03  WS-ACUM-BYTE OCCURS 80 TIMES PIC X(01).
000710     03  FILLER                PIC 9(03) COMP.
000720
000730 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000740
000750*----------------------------------------------------------------
000760 LINKAGE SECTION.
000770*================*
000780 01  LK-LX-AREA.
000790*        ----- ENTRADA: EL BUFFER COMPLETO Y POSICION ACTUAL -----
000800     03  LK-LX-BUFFER           PIC X(4096).
000810     03  LK-LX-LARGO-BUFFER     PIC 9(04) COMP.
000820     03  LK-LX-POSICION         PIC 9(04) COMP.
000830*        ----- DELIMITADORES VIGENTES DE LA TABLA (DE GDXMANI) ---
000840     03  LK-LX-COLDELIM         PIC X(04).
000850     03  LK-LX-COLDELIM-R REDEFINES LK-LX-COLDELIM.
000860         05  LK-LX-COLDELIM-BYTE OCCURS 4 TIMES PIC X(01).
000870     03  LK-LX-COLDELIM-LARGO   PIC 9(01) COMP.
000880     03  LK-LX-RECDELIM         PIC X(04).
000890     03  LK-LX-RECDELIM-R REDEFINES LK-LX-RECDELIM.
000900         05  LK-LX-RECDELIM-BYTE OCCURS 4 TIMES PIC X(01).
000910     03  LK-LX-RECDELIM-LARGO   PIC 9(01) COMP.
000920     03  LK-LX-ENCAPS           PIC X(01).
000930*        ----- SALIDA: EL TOKEN RECONOCIDO -----
000940     03  LK-LX-TOKEN            PIC X(80).
000950     03  LK-LX-TOKEN-LARGO      PIC 9(03) COMP.
000960     03  LK-LX-VINO-ENCAPS      PIC X(01).
000970         88  LK-LX-TOKEN-ENCAPS     VALUE 'S'.
000980     03  LK-LX-FIN-DE-REGISTRO  PIC X(01).
000990         88  LK-LX-CERRO-REGISTRO   VALUE 'S'.
001000     03  LK-LX-FIN-DE-BUFFER    PIC X(01).
001010         88  LK-LX-SIN-MAS-TOKENS   VALUE 'S'.
001020
001030*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001040 PROCEDURE DIVISION USING LK-LX-AREA.
001050
001060 MAIN-PROGRAM-I.
001070
001080     MOVE 'N' TO LK-LX-VINO-ENCAPS
001090     MOVE 'N' TO LK-LX-FIN-DE-REGISTRO
001100     MOVE 'N' TO LK-LX-FIN-DE-BUFFER
001110     MOVE SPACES TO WS-ACUM-AREA
001120     MOVE 0 TO WS-ACUM-LARGO
001130
001140     IF LK-LX-POSICION > LK-LX-LARGO-BUFFER THEN
001150        SET LK-LX-SIN-MAS-TOKENS TO TRUE
001160     ELSE
001170        IF LK-LX-BUFFER(LK-LX-POSICION:1) = LK-LX-ENCAPS THEN
001180           ADD 1 TO LK-LX-POSICION
001190           PERFORM 2300-ESTADO-ENCAPS THRU 2300-ESTADO-ENCAPS-F
001200                   UNTIL LK-LX-CERRO-REGISTRO
001210                      OR LK-LX-FIN-DE-REGISTRO
001220                      OR LK-LX-POSICION > LK-LX-LARGO-BUFFER
001230        ELSE
001240           PERFORM 2200-ESTADO-SINENCAPS
001250                   THRU 2200-ESTADO-SINENCAPS-F
001260                   UNTIL LK-LX-CERRO-REGISTRO
001270                      OR LK-LX-FIN-DE-REGISTRO
001280                      OR LK-LX-POSICION > LK-LX-LARGO-BUFFER
001290        END-IF
001300        MOVE WS-ACUM-VALOR TO LK-LX-TOKEN
001310        MOVE WS-ACUM-LARGO TO LK-LX-TOKEN-LARGO
001320     END-IF.
001330
001340 MAIN-PROGRAM-F. GOBACK.
001350
001360*-----------------------------------------------------------------
001370*    UN PASO DEL ESTADO SIN-ENCAPSULAR: EN CADA POSICION SE
001380*    PRUEBA PRIMERO EL DELIMITADOR DE REGISTRO (MAS LARGO O IGUAL
001390*    QUE EL DE COLUMNA EN ESTE FORMATO) Y LUEGO EL DE COLUMNA -
001400*    EL QUE COINCIDA PRIMERO GANA (RQ-1389).
001410 2200-ESTADO-SINENCAPS.
001420
001430     MOVE LK-LX-RECDELIM-LARGO TO WS-LARGO-REC
001440     PERFORM 2400-COMPARAR-DELIM THRU 2400-COMPARAR-DELIM-F
001450
001460     IF WS-ES-DELIM-REC THEN
001470        ADD LK-LX-RECDELIM-LARGO TO LK-LX-POSICION
001480        SET LK-LX-CERRO-REGISTRO TO TRUE
001490     ELSE
001500        MOVE LK-LX-COLDELIM-LARGO TO WS-LARGO-COL
001510        PERFORM 2410-COMPARAR-COLDELIM
001520                THRU 2410-COMPARAR-COLDELIM-F
001530        IF WS-ES-DELIM-COL THEN
001540           ADD LK-LX-COLDELIM-LARGO TO LK-LX-POSICION
001550           SET LK-LX-FIN-DE-REGISTRO TO TRUE
001560        ELSE
001570           IF WS-ACUM-LARGO < 80 THEN
001580              ADD 1 TO WS-ACUM-LARGO
001590              MOVE LK-LX-BUFFER(LK-LX-POSICION:1) TO
001600                   WS-ACUM-BYTE(WS-ACUM-LARGO)
001610           END-IF
001620           ADD 1 TO LK-LX-POSICION
001630        END-IF
001640     END-IF.
001650
001660 2200-ESTADO-SINENCAPS-F. EXIT.
001670
001680*-----------------------------------------------------------------
001690*    UN PASO DEL ESTADO ENCAPSULADO: SOLO SE BUSCA EL CARACTER DE
001700*    ENCAPSULAMIENTO DE CIERRE; CUALQUIER OTRO BYTE (INCLUSO LOS
001710*    QUE FORMAN UN DELIMITADOR) SE COPIA LITERAL AL TOKEN.
001720 2300-ESTADO-ENCAPS.
001730
001740     MOVE 'S' TO LK-LX-VINO-ENCAPS
001750
001760     IF LK-LX-BUFFER(LK-LX-POSICION:1) = LK-LX-ENCAPS THEN
001770        ADD 1 TO LK-LX-POSICION
001780        IF LK-LX-POSICION <= LK-LX-LARGO-BUFFER
001790           AND LK-LX-BUFFER(LK-LX-POSICION:1) = LK-LX-ENCAPS THEN
001800           IF WS-ACUM-LARGO < 80 THEN
001810              ADD 1 TO WS-ACUM-LARGO
001820              MOVE LK-LX-ENCAPS TO WS-ACUM-BYTE(WS-ACUM-LARGO)
001830           END-IF
001840           ADD 1 TO LK-LX-POSICION
001850        ELSE
001860           PERFORM 2200-ESTADO-SINENCAPS
001870                   THRU 2200-ESTADO-SINENCAPS-F
001880        END-IF
001890     ELSE
001900        IF WS-ACUM-LARGO < 80 THEN
001910           ADD 1 TO WS-ACUM-LARGO
001920           MOVE LK-LX-BUFFER(LK-LX-POSICION:1) TO
001930                WS-ACUM-BYTE(WS-ACUM-LARGO)
001940        END-IF
001950        ADD 1 TO LK-LX-POSICION
001960     END-IF.
001970
001980 2300-ESTADO-ENCAPS-F. EXIT.
001990
002000*-----------------------------------------------------------------
002010*    COMPARA, BYTE A BYTE, EL DELIMITADOR DE REGISTRO VIGENTE
002020*    CONTRA EL BUFFER A PARTIR DE LA POSICION ACTUAL.
002030 2400-COMPARAR-DELIM.
002040
002050     MOVE 'S' TO WS-TODOS-IGUALES
002060     MOVE 'N' TO WS-COINCIDE-REC
002070
002080     IF LK-LX-POSICION + WS-LARGO-REC - 1 > LK-LX-LARGO-BUFFER
002090        THEN
002100        MOVE 'N' TO WS-TODOS-IGUALES
002110     ELSE
002120        MOVE 1 TO WS-K
002130        PERFORM 2420-COMPARAR-BYTE-REC
002140                THRU 2420-COMPARAR-BYTE-REC-F
002150                UNTIL WS-K > WS-LARGO-REC OR NOT WS-BYTES-IGUALES
002160     END-IF
002170
002180     IF WS-BYTES-IGUALES AND WS-LARGO-REC > 0 THEN
002190        MOVE 'S' TO WS-COINCIDE-REC
002200     END-IF.
002210
002220 2400-COMPARAR-DELIM-F. EXIT.
002230
002240*-----------------------------------------------------------------
002250 2420-COMPARAR-BYTE-REC.
002260
002270     COMPUTE WS-POSREF = LK-LX-POSICION + WS-K - 1
002280     IF LK-LX-BUFFER(WS-POSREF:1) NOT = LK-LX-RECDELIM(WS-K:1)
002290        THEN
002300        MOVE 'N' TO WS-TODOS-IGUALES
002310     END-IF
002320     ADD 1 TO WS-K.
002330
002340 2420-COMPARAR-BYTE-REC-F. EXIT.
002350
002360*-----------------------------------------------------------------
002370*    COMPARA, BYTE A BYTE, EL DELIMITADOR DE COLUMNA VIGENTE
002380*    CONTRA EL BUFFER A PARTIR DE LA POSICION ACTUAL.
002390 2410-COMPARAR-COLDELIM.
002400
002410     MOVE 'S' TO WS-TODOS-IGUALES
002420     MOVE 'N' TO WS-COINCIDE-COL
002430
002440     IF LK-LX-POSICION + WS-LARGO-COL - 1 > LK-LX-LARGO-BUFFER
002450        THEN
002460        MOVE 'N' TO WS-TODOS-IGUALES
002470     ELSE
002480        MOVE 1 TO WS-K
002490        PERFORM 2430-COMPARAR-BYTE-COL
002500                THRU 2430-COMPARAR-BYTE-COL-F
002510                UNTIL WS-K > WS-LARGO-COL OR NOT WS-BYTES-IGUALES
002520     END-IF
002530
002540     IF WS-BYTES-IGUALES AND WS-LARGO-COL > 0 THEN
002550        MOVE 'S' TO WS-COINCIDE-COL
002560     END-IF.
002570
002580 2410-COMPARAR-COLDELIM-F. EXIT.
002590
002600*-----------------------------------------------------------------
002610 2430-COMPARAR-BYTE-COL.
002620
002630     COMPUTE WS-POSREF = LK-LX-POSICION + WS-K - 1
002640     IF LK-LX-BUFFER(WS-POSREF:1) NOT = LK-LX-COLDELIM(WS-K:1)
002650        THEN
002660        MOVE 'N' TO WS-TODOS-IGUALES
002670     END-IF
002680     ADD 1 TO WS-K.
002690
002700 2430-COMPARAR-BYTE-COL-F. EXIT.
