000100*////////////////// (GDXMANI) //////////////////////////////
000110************************************************************
000120*     LAYOUT MANIFIESTO INDEX.XML (GDPdU)                  *
000130*     UNA TABLA OBJETIVO POR CORRIDA, CON SU LISTA DE
000140*     COLUMNAS Y SUS CLAVES FORANEAS
000150************************************************************
000160*    HISTORIA:
000170*    31-MAR-94 HGR COPY ORIGINAL (FORMATO GENERICO PROVEEDOR)
000180*    09-AGO-95 HGR AGREGADO GDX-TAB-RANGO-* (IMPORTE PARCIAL)
000190*    22-ENE-99 RTV AJUSTE Y2K: GDX-TAB-EPOCH AHORA PIC 9(02)
000200*    14-JUL-03 NOR ADAPTADO AL FORMATO DE DATENTRAEGER GDPdU
000210*    02-OCT-03 NOR AGREGADAS CLAVES FORANEAS (GDX-FORKEY)
000220 01  GDX-MANIFEST.
000230*        ----- ENCABEZADO DEL DATASET -----
000240     03  GDX-DATASET.
000250         05  GDX-DS-PRECMD-CANT     PIC 9(02) COMP VALUE 0.
000260         05  GDX-DS-POSTCMD-CANT    PIC 9(02) COMP VALUE 0.
000270         05  FILLER                 PIC X(10) VALUE SPACES.
000280     03  GDX-MEDIA-CANT             PIC 9(02) COMP VALUE 0.
000290*        ----- LA TABLA (Table) QUE SE ESTA IMPORTANDO -----
000300     03  GDX-TABLE.
000310         05  GDX-TAB-NOMBRE         PIC X(40) VALUE SPACES.
000320         05  GDX-TAB-URL            PIC X(60) VALUE SPACES.
000330         05  GDX-TAB-DESCRIPCION    PIC X(80) VALUE SPACES.
000340*            CODIFICACION DEL ARCHIVO DE DATOS (DEFAULT ANSI)
000350         05  GDX-TAB-ENCODING       PIC X(08) VALUE 'ANSI'.
000360             88  GDX-ENC-ANSI               VALUE 'ANSI'.
000370             88  GDX-ENC-MACINTOSH          VALUE 'MACINTOS'.
000380             88  GDX-ENC-OEM                VALUE 'OEM'.
000390             88  GDX-ENC-UTF16              VALUE 'UTF16'.
000400             88  GDX-ENC-UTF7               VALUE 'UTF7'.
000410             88  GDX-ENC-UTF8               VALUE 'UTF8'.
000420         05  GDX-TAB-DECSYM         PIC X(01) VALUE ','.
000430         05  GDX-TAB-AGRSYM         PIC X(01) VALUE '.'.
000440         05  GDX-TAB-SKIPBYTES      PIC 9(05) COMP VALUE 0.
000450*            AÑO BISAGRA (EPOCH) PARA FECHAS DE 2 DIGITOS
000460         05  GDX-TAB-EPOCH          PIC 9(02) VALUE 30.
000470         05  GDX-TAB-EPOCH-R REDEFINES GDX-TAB-EPOCH.
000480             07  GDX-TAB-EPOCH-D1   PIC 9(01).
000490             07  GDX-TAB-EPOCH-D2   PIC 9(01).
000500         05  GDX-TAB-RANGO-PRESENTE PIC X(01) VALUE 'N'.
000510             88  GDX-TAB-TIENE-RANGO    VALUE 'S'.
000520         05  GDX-TAB-RANGO-DESDE    PIC 9(09) COMP VALUE 1.
000530         05  GDX-TAB-RANGO-HASTA    PIC 9(09) COMP
000540                                    VALUE 999999999.
000550         05  GDX-TAB-RANGO-LARGO    PIC 9(09) COMP
000560                                    VALUE 999999999.
000570*            DELIMITADORES (PUEDEN SER DE VARIOS CARACTERES)
000580         05  GDX-TAB-COLDELIM       PIC X(04) VALUE ';'.
000590         05  GDX-TAB-COLDELIM-R REDEFINES GDX-TAB-COLDELIM.
000600             07  GDX-TAB-COLDELIM-BYTE OCCURS 4 TIMES PIC X(01).
000610         05  GDX-TAB-COLDELIM-LARGO PIC 9(01) COMP VALUE 1.
000620         05  GDX-TAB-RECDELIM       PIC X(04) VALUE X'0D0A'.
000630         05  GDX-TAB-RECDELIM-R REDEFINES GDX-TAB-RECDELIM.
000640             07  GDX-TAB-RECDELIM-BYTE OCCURS 4 TIMES PIC X(01).
000650         05  GDX-TAB-RECDELIM-LARGO PIC 9(01) COMP VALUE 2.
000660         05  GDX-TAB-ENCAPS         PIC X(01) VALUE '"'.
000670*            UNICO TIPO DE LARGO SOPORTADO DE PUNTA A PUNTA
000680         05  GDX-TAB-LONGITUD-TIPO  PIC X(01) VALUE 'V'.
000690             88  GDX-TAB-ES-VARIABLE    VALUE 'V'.
000700             88  GDX-TAB-ES-FIJA        VALUE 'F'.
000710             88  GDX-TAB-SIN-LONGITUD   VALUE ' '.
000720         05  GDX-TAB-PRECMD-CANT    PIC 9(02) COMP VALUE 0.
000730         05  GDX-TAB-POSTCMD-CANT   PIC 9(02) COMP VALUE 0.
000740         05  FILLER                 PIC X(12) VALUE SPACES.
000750*        ----- COLUMNAS DE LA TABLA, EN ORDEN DEL INDEX.XML
000760*        (CLAVES PRIMARIAS PRIMERO, LUEGO COLUMNAS, EN ORDEN)
000770     03  GDX-COLUMNA-CANT           PIC 9(03) COMP VALUE 0.
000780     03  GDX-COLUMNA OCCURS 40 TIMES INDEXED BY GDX-COL-IDX.
000790         05  GDX-COL-NOMBRE         PIC X(30) VALUE SPACES.
000800         05  GDX-COL-DESCRIPCION    PIC X(40) VALUE SPACES.
000810         05  GDX-COL-ES-CLAVE       PIC X(01) VALUE 'N'.
000820             88  GDX-COL-ES-PKEY        VALUE 'S'.
000830         05  GDX-COL-TIPO-DATO      PIC X(08) VALUE SPACES.
000840             88  GDX-COL-TIPO-NUMERICO  VALUE 'NUMERIC '.
000850             88  GDX-COL-TIPO-ALFANUM   VALUE 'ALPHANUM'.
000860             88  GDX-COL-TIPO-FECHA     VALUE 'DATE    '.
000870         05  GDX-COL-TIPO-EXACT     PIC X(08) VALUE SPACES.
000880             88  GDX-COL-EXACT-EXPLIC   VALUE 'ACCURACY'.
000890             88  GDX-COL-EXACT-IMPLIC   VALUE 'IMPLACCU'.
000900         05  GDX-COL-ACCURACY       PIC 9(02) COMP VALUE 0.
000910         05  GDX-COL-LARGO-MAX      PIC 9(05) COMP VALUE 0.
000920         05  GDX-COL-FORMATO-FECHA  PIC X(12) VALUE 'DD.MM.YYYY'.
000930         05  FILLER                 PIC X(10) VALUE SPACES.
000940*        ----- CLAVES FORANEAS DE LA TABLA (ForeignKey), SI HAY --
000950     03  GDX-FORKEY-CANT            PIC 9(02) COMP VALUE 0.
000960     03  GDX-FORKEY OCCURS 10 TIMES INDEXED BY GDX-FK-IDX.
000970         05  GDX-FK-NOMBRE-CANT     PIC 9(02) COMP VALUE 0.
000980         05  GDX-FK-NOMBRE OCCURS 5 TIMES PIC X(30) VALUE SPACES.
000990         05  GDX-FK-REFTABLA        PIC X(40) VALUE SPACES.
001000         05  GDX-FK-ALIAS-CANT      PIC 9(02) COMP VALUE 0.
001010         05  GDX-FK-ALIAS OCCURS 5 TIMES.
001020             07  GDX-FK-ALIAS-DE    PIC X(30) VALUE SPACES.
001030             07  GDX-FK-ALIAS-A     PIC X(30) VALUE SPACES.
001040         05  FILLER                 PIC X(06) VALUE SPACES.
001050*        ----- RESULTADO DEL PARSEO DEL MANIFIESTO -----
001060     03  GDX-MANIFEST-ERROR         PIC X(01) VALUE 'N'.
001070         88  GDX-MANIFEST-OK            VALUE 'N'.
001080         88  GDX-MANIFEST-CON-ERROR     VALUE 'S'.
001090     03  GDX-MANIFEST-MSGERROR      PIC X(80) VALUE SPACES.
001100*///////////////////////////////////////////////////////////
