000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMIXCAF.
000120 AUTHOR. H. GIMENEZ RUAN.
000130 INSTALLATION. DEPARTAMENTO DE AUDITORIA FISCAL.
000140 DATE-WRITTEN. 14-MAR-1988.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AUDITORIA. NO DISTRIBUIR.
000170************************************************************
000180*    PGMIXCAF - LECTOR DEL MANIFIESTO INDEX.XML (GDPdU)
000190*    ============================================
000200*    UBICA, DENTRO DE INDEX.XML, LA TABLA SOLICITADA POR
000210*    NOMBRE O POR URL Y DEVUELVE SU DEFINICION COMPLETA
000220*    (ENCABEZADO + COLUMNAS + CLAVES FORANEAS) EN EL AREA
000230*    GDX-MANIFEST RECIBIDA POR LINKAGE.
000240************************************************************
000250*    HISTORIA DE CAMBIOS
000260*    -------------------
000270*    14-MAR-88 HGR  VERSION ORIGINAL: LECTOR GENERICO DE
000280*    14-MAR-88 HGR  ARCHIVOS DE INTERCAMBIO DE PROVEEDOR.
000290*    02-JUN-89 HGR  AGREGADO MANEJO DE DELIMITADORES DE MAS
000300*    02-JUN-89 HGR  DE UN CARACTER (RQ-1142).
000310*    19-SEP-91 LCA  CORREGIDO CORTE DE LINEA CUANDO LA ETIQUETA
000320*    19-SEP-91 LCA  QUEDABA PEGADA AL BORDE DERECHO (RQ-1389).
000330*    05-ABR-94 HGR  SOPORTE PARA ARCHIVOS DE LONGITUD VARIABLE
000340*    05-ABR-94 HGR  CON ENCABEZADO DE PROVEEDOR (RQ-1560).
000350*    30-AGO-96 RTV  AGREGADO GDX-TAB-SKIPBYTES (BOM) (RQ-1702)
000360*    22-ENE-99 RTV  AJUSTE Y2K - EPOCH A 4 DIGITOS INTERNAMENTE
000370*    22-ENE-99 RTV  SE MANTIENE PIC 9(02) EXTERNO (RQ-1804).
000380*    14-JUL-03 NOR  RENOMBRADO A PGMIXCAF; REUTILIZADO PARA
000390*    14-JUL-03 NOR  FORMATO DE DATENTRAEGER (GDPdU) DEL FISCO.
000400*    02-OCT-03 NOR  AGREGADO PARSEO DE FOREIGNKEY (RQ-2290).
000410*    19-NOV-03 NOR  RECHAZO EXPLICITO DE FIXEDLENGTH (RQ-2301).
000420*    11-FEB-05 PAB  CORREGIDO MATCH POR URL CUANDO NO HAY
000430*    11-FEB-05 PAB  COINCIDENCIA POR NOMBRE (RQ-2477).
000440*    18-JUN-09 NOR  GDX-TAB-LONGITUD-TIPO AHORA SE FIJA DESDE
000450*    18-JUN-09 NOR  VariableLength/FixedLength, NO SOLO LOS
000460*    18-JUN-09 NOR  INTERNOS - PGMIVCAF DEPENDIA DE ESTO (RQ-2301)
000470*    02-SEP-09 NOR  Range SIN From AHORA ES ERROR DE MANIFIESTO -
000480*    02-SEP-09 NOR  ANTES QUEDABA RangeFrom=1 POR DEFECTO SIN
000490*    02-SEP-09 NOR  AVISAR (RQ-2861).
000495*    24-SEP-09 NOR  EL MOVE SPACES DE <Table> DEJABA
000496*    24-SEP-09 NOR  GDX-TAB-SKIPBYTES (COMP) EN BASURA BINARIA
000497*    24-SEP-09 NOR  CUANDO LA TABLA NO TRAIA SkipNumBytes -
000498*    24-SEP-09 NOR  REPONE EN CERO JUNTO CON EL RESTO DE LOS
000499*    24-SEP-09 NOR  DEFAULT DEL ENCABEZADO (RQ-2900).
000500************************************************************
000510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540
000550 SPECIAL-NAMES.
000560     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000570            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT INDICEXM ASSIGN TO DDINDICE
000620     ORGANIZATION IS LINE SEQUENTIAL
000630     FILE STATUS IS FS-INDICEXM.
000640
000650*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  INDICEXM
000700     RECORDING MODE IS F.
000710 01  REG-INDICEXM             PIC X(200).
000720
000730 WORKING-STORAGE SECTION.
000740*=======================*
000750
000760*----------- ARCHIVOS --------------------------------------
000770 77  FS-INDICEXM              PIC XX      VALUE SPACES.
000780 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
000790     88  WS-FIN-LECTURA               VALUE 'Y'.
000800     88  WS-NO-FIN-LECTURA            VALUE 'N'.
000810
000820 01  WS-LINEA-AREA.
000830     03  WS-LINEA             PIC X(200) VALUE SPACES.
000840 01  WS-LINEA-BYTES REDEFINES WS-LINEA-AREA.
000850     03  WS-LINEA-BYTE OCCURS 200 TIMES  PIC X(01).
000860 77  WS-LARGO-LINEA            PIC 9(03) COMP VALUE 200.
000870
000880*----------- ESCANEO DE ETIQUETAS --------------------------
000890 77  WS-TAG-BUSCADO            PIC X(20)   VALUE SPACES.
000900 77  WS-TAG-LARGO              PIC 9(02) COMP VALUE 0.
000910 77  WS-ETIQ-ABRE              PIC X(22)   VALUE SPACES.
000920 77  WS-ETIQ-CIERRA            PIC X(23)   VALUE SPACES.
000930 77  WS-ABRE-LARGO             PIC 9(02) COMP VALUE 0.
000940 77  WS-CIERRE-LARGO           PIC 9(02) COMP VALUE 0.
000950 77  WS-INICIO                 PIC 9(03) COMP VALUE 0.
000960 77  WS-I                      PIC 9(03) COMP VALUE 0.
000970 77  WS-VALSTART               PIC 9(03) COMP VALUE 0.
000980 77  WS-PTR                    PIC 9(03) COMP VALUE 0.
000990 77  WS-PTR-FIN                PIC 9(03) COMP VALUE 0.
001000 77  WS-LARGO-VALOR            PIC 9(03) COMP VALUE 0.
001010 77  WS-VALOR-EXTRAIDO         PIC X(80)   VALUE SPACES.
001020 77  WS-ENCONTRADO             PIC X       VALUE 'N'.
001030     88  WS-TAG-ENCONTRADO            VALUE 'S'.
001040 77  WS-ENCONTRADO-C            PIC X      VALUE 'N'.
001050     88  WS-ETIQUETA-SOLA-OK          VALUE 'S'.
001060
001070*----------- CONTEXTO DEL PARSEO ---------------------------
001080 77  WS-EN-TABLA-OBJETIVO      PIC X       VALUE 'N'.
001090     88  WS-ES-LA-TABLA               VALUE 'S'.
001100 77  WS-EN-VARLEN               PIC X      VALUE 'N'.
001110     88  WS-DENTRO-VARLEN              VALUE 'S'.
001120 77  WS-EN-COLUMNA               PIC X      VALUE 'N'.
001130     88  WS-DENTRO-COLUMNA             VALUE 'S'.
001140 77  WS-EN-FORKEY                PIC X      VALUE 'N'.
001150     88  WS-DENTRO-FORKEY              VALUE 'S'.
001160 77  WS-VIO-VARLEN                PIC X     VALUE 'N'.
001170     88  WS-TABLA-TUVO-VARLEN          VALUE 'S'.
001180 77  WS-VIO-FIXLEN                PIC X     VALUE 'N'.
001190     88  WS-TABLA-TUVO-FIXLEN           VALUE 'S'.
001200 77  WS-VIO-RANGOFROM             PIC X     VALUE 'N'.
001210     88  WS-TABLA-TUVO-FROM             VALUE 'S'.
001220
001230*----------- CONVERSION DE TEXTO A NUMERICO ----------------
001240 01  WS-NUM-TEXTO              PIC X(09)   VALUE SPACES.
001250 01  WS-NUM-VALOR REDEFINES WS-NUM-TEXTO PIC 9(09).
001260 01  WS-EPOCH-TEXTO            PIC XX      VALUE SPACES.
001270 01  WS-EPOCH-VALOR REDEFINES WS-EPOCH-TEXTO PIC 99.
001280
001290 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001300
001310*-----------------------------------------------------------
001320 LINKAGE SECTION.
001330*================*
001340 01  LK-IX-TABLA-BUSCADA       PIC X(40).
001350 01  LK-IX-RETORNO             PIC X(01).
001360     88  LK-IX-RETORNO-OK          VALUE 'N'.
001370     88  LK-IX-RETORNO-ERROR       VALUE 'S'.
001380 COPY GDXMANI.
001390
001400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001410 PROCEDURE DIVISION USING LK-IX-TABLA-BUSCADA
001420                          LK-IX-RETORNO
001430                          GDX-MANIFEST.
001440
001450 MAIN-PROGRAM-I.
001460
001470     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001480     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001490                                 UNTIL WS-FIN-LECTURA
001500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001510
001520 MAIN-PROGRAM-F. GOBACK.
001530
001540*-----------------------------------------------------------
001550 1000-INICIO-I.
001560
001570     MOVE 'N' TO GDX-MANIFEST-ERROR
001580     MOVE 'N' TO LK-IX-RETORNO
001590     OPEN INPUT INDICEXM
001600     IF FS-INDICEXM NOT = '00' THEN
001610        DISPLAY '* ERROR EN OPEN INDICEXM = ' FS-INDICEXM
001620        SET  WS-FIN-LECTURA    TO TRUE
001630        SET  GDX-MANIFEST-CON-ERROR TO TRUE
001640        SET  LK-IX-RETORNO-ERROR    TO TRUE
001650        MOVE 'NO SE PUDO ABRIR INDEX.XML' TO GDX-MANIFEST-MSGERROR
001660     ELSE
001670        SET  WS-NO-FIN-LECTURA TO TRUE
001680     END-IF.
001690
001700 1000-INICIO-F. EXIT.
001710
001720*-----------------------------------------------------------
001730 2000-PROCESO-I.
001740
001750     READ INDICEXM INTO WS-LINEA-AREA
001760         AT END
001770            SET WS-FIN-LECTURA TO TRUE
001780     END-READ
001790
001800     IF WS-NO-FIN-LECTURA THEN
001810        PERFORM 2100-CLASIFICAR-LINEA THRU 2100-CLASIFICAR-LINEA-F
001820     END-IF.
001830
001840 2000-PROCESO-F. EXIT.
001850
001860*-----------------------------------------------------------
001870*    DESPACHA LA LINEA LEIDA SEGUN EL CONTEXTO ACTUAL DEL AR
001880 2100-CLASIFICAR-LINEA.
001890
001900     MOVE '<Media>'           TO WS-TAG-BUSCADO
001910     MOVE 7                   TO WS-TAG-LARGO
001920     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
001930     IF WS-ETIQUETA-SOLA-OK THEN
001940        ADD 1 TO GDX-MEDIA-CANT
001950     END-IF
001960
001970     IF NOT WS-ES-LA-TABLA THEN
001980        PERFORM 2400-BUSCAR-TABLA THRU 2400-BUSCAR-TABLA-F
001990     ELSE
002000        PERFORM 2500-PROCESAR-TABLA THRU 2500-PROCESAR-TABLA-F
002010     END-IF.
002020
002030 2100-CLASIFICAR-LINEA-F. EXIT.
002040
002050*-----------------------------------------------------------
002060*    ANTES DE ENCONTRAR LA TABLA BUSCADA, SOLO SE CAPTURAN LOS
002070*    CAMPOS DE ENCABEZADO (PUEDEN PERTENECER A UNA TABLA QUE
002080*    TERMINE DESCARTANDOSE) Y SE DECIDE AL LLEGAR AL TAG DE
002090*    LARGO (VariableLength O FixedLength), YA CON NOMBRE Y URL.
002100 2400-BUSCAR-TABLA.
002110
002120     MOVE '<Table>'            TO WS-TAG-BUSCADO
002130     MOVE 7                    TO WS-TAG-LARGO
002140     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
002150     IF WS-ETIQUETA-SOLA-OK THEN
002160        MOVE SPACES TO GDX-TABLE
002170        MOVE 'ANSI'    TO GDX-TAB-ENCODING
002180        MOVE ','       TO GDX-TAB-DECSYM
002190        MOVE '.'       TO GDX-TAB-AGRSYM
002200        MOVE 30        TO GDX-TAB-EPOCH
002205        MOVE 0         TO GDX-TAB-SKIPBYTES
002210        MOVE 1         TO GDX-TAB-RANGO-DESDE
002220        MOVE 999999999 TO GDX-TAB-RANGO-HASTA GDX-TAB-RANGO-LARGO
002230        MOVE ';'       TO GDX-TAB-COLDELIM
002240        MOVE 1         TO GDX-TAB-COLDELIM-LARGO
002250        MOVE X'0D0A'   TO GDX-TAB-RECDELIM
002260        MOVE 2         TO GDX-TAB-RECDELIM-LARGO
002270        MOVE '"'       TO GDX-TAB-ENCAPS
002280        MOVE 'DD.MM.YYYY' TO GDX-COL-FORMATO-FECHA(1)
002290        MOVE 'N'       TO WS-VIO-VARLEN WS-VIO-FIXLEN
002300        MOVE 'N'       TO WS-VIO-RANGOFROM
002310     END-IF
002320
002330     MOVE 'Name'  TO WS-TAG-BUSCADO
002340     MOVE 4       TO WS-TAG-LARGO
002350     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
002360     IF WS-TAG-ENCONTRADO THEN
002370        MOVE WS-VALOR-EXTRAIDO TO GDX-TAB-NOMBRE
002380     END-IF
002390
002400     MOVE 'URL'  TO WS-TAG-BUSCADO
002410     MOVE 3      TO WS-TAG-LARGO
002420     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
002430     IF WS-TAG-ENCONTRADO THEN
002440        MOVE WS-VALOR-EXTRAIDO TO GDX-TAB-URL
002450     END-IF
002460
002470     MOVE '<VariableLength>'   TO WS-TAG-BUSCADO
002480     MOVE 16                   TO WS-TAG-LARGO
002490     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
002500     IF WS-ETIQUETA-SOLA-OK THEN
002510        PERFORM 2450-DECIDIR-TABLA THRU 2450-DECIDIR-TABLA-F
002520        IF WS-ES-LA-TABLA THEN
002530           SET WS-TABLA-TUVO-VARLEN TO TRUE
002540           SET WS-DENTRO-VARLEN     TO TRUE
002550           SET GDX-TAB-ES-VARIABLE  TO TRUE
002560        END-IF
002570     END-IF
002580
002590     MOVE '<FixedLength'       TO WS-TAG-BUSCADO
002600     MOVE 12                   TO WS-TAG-LARGO
002610     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
002620     IF WS-ETIQUETA-SOLA-OK THEN
002630        PERFORM 2450-DECIDIR-TABLA THRU 2450-DECIDIR-TABLA-F
002640        SET WS-TABLA-TUVO-FIXLEN TO TRUE
002650        IF WS-ES-LA-TABLA THEN
002660           SET GDX-TAB-ES-FIJA TO TRUE
002670           DISPLAY '* ERROR: TABLA CON FixedLength - NO SOPORTADA'
002680           DISPLAY '*        SOLO SE IMPLEMENTA VariableLength'
002690           SET GDX-MANIFEST-CON-ERROR TO TRUE
002700           MOVE 'FIXEDLENGTH NO IMPLEMENTADO DE PUNTA A PUNTA'
002710                                       TO GDX-MANIFEST-MSGERROR
002720           SET LK-IX-RETORNO-ERROR    TO TRUE
002730           SET WS-FIN-LECTURA         TO TRUE
002740        END-IF
002750     END-IF.
002760
002770 2400-BUSCAR-TABLA-F. EXIT.
002780
002790*-----------------------------------------------------------
002800 2450-DECIDIR-TABLA.
002810
002820     IF GDX-TAB-NOMBRE = LK-IX-TABLA-BUSCADA
002830        OR GDX-TAB-URL  = LK-IX-TABLA-BUSCADA THEN
002840        SET WS-ES-LA-TABLA TO TRUE
002850     END-IF.
002860
002870 2450-DECIDIR-TABLA-F. EXIT.
002880
002890*-----------------------------------------------------------
002900*    YA DENTRO DE LA TABLA BUSCADA: COMPLETAR ENCABEZADO, LE
002910*    RANGO, COLUMNAS/CLAVES PRIMARIAS Y CLAVES FORANEAS, Y
002920*    DETECTAR EL CIERRE </Table>.
002930 2500-PROCESAR-TABLA.
002940
002950     PERFORM 2510-ENCABEZADO-OPC  THRU 2510-ENCABEZADO-OPC-F
002960     PERFORM 2520-RANGO-OPC       THRU 2520-RANGO-OPC-F
002970
002980     IF WS-DENTRO-VARLEN THEN
002990        PERFORM 2600-COLUMNA-O-PKEY  THRU 2600-COLUMNA-O-PKEY-F
003000        PERFORM 2700-FORKEY          THRU 2700-FORKEY-F
003010
003020        MOVE '</VariableLength>'  TO WS-TAG-BUSCADO
003030        MOVE 17                  TO WS-TAG-LARGO
003040        PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
003050        IF WS-ETIQUETA-SOLA-OK THEN
003060           SET WS-EN-VARLEN TO 'N'
003070        END-IF
003080     END-IF
003090
003100     MOVE '</Table>'           TO WS-TAG-BUSCADO
003110     MOVE 8                    TO WS-TAG-LARGO
003120     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
003130     IF WS-ETIQUETA-SOLA-OK THEN
003140        IF NOT WS-TABLA-TUVO-VARLEN
003150           AND NOT WS-TABLA-TUVO-FIXLEN THEN
003160           DISPLAY '* ERROR: TABLA SIN LARGO DECLARADO'
003170           SET GDX-MANIFEST-CON-ERROR TO TRUE
003180           MOVE 'TABLA SIN DEFINICION DE LONGITUD' TO
003190                                        GDX-MANIFEST-MSGERROR
003200           SET LK-IX-RETORNO-ERROR    TO TRUE
003210        END-IF
003220        IF GDX-TAB-TIENE-RANGO
003230           AND NOT WS-TABLA-TUVO-FROM THEN
003240           DISPLAY '* ERROR: Range SIN From - From ES OBLIGATORIO'
003250           SET GDX-MANIFEST-CON-ERROR TO TRUE
003260           MOVE 'RANGE PRESENTE SIN From OBLIGATORIO' TO
003270                                        GDX-MANIFEST-MSGERROR
003280           SET LK-IX-RETORNO-ERROR    TO TRUE
003290        END-IF
003300        SET WS-FIN-LECTURA TO TRUE
003310     END-IF.
003320
003330 2500-PROCESAR-TABLA-F. EXIT.
003340
003350*-----------------------------------------------------------
003360 2510-ENCABEZADO-OPC.
003370
003380     MOVE 'Description' TO WS-TAG-BUSCADO
003390     MOVE 11             TO WS-TAG-LARGO
003400     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003410     IF WS-TAG-ENCONTRADO THEN
003420        MOVE WS-VALOR-EXTRAIDO TO GDX-TAB-DESCRIPCION
003430     END-IF
003440
003450     MOVE 'Encoding'     TO WS-TAG-BUSCADO
003460     MOVE 8              TO WS-TAG-LARGO
003470     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003480     IF WS-TAG-ENCONTRADO THEN
003490        MOVE WS-VALOR-EXTRAIDO TO GDX-TAB-ENCODING
003500     END-IF
003510
003520     MOVE 'DecimalSymbol' TO WS-TAG-BUSCADO
003530     MOVE 13               TO WS-TAG-LARGO
003540     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003550     IF WS-TAG-ENCONTRADO THEN
003560        MOVE WS-VALOR-EXTRAIDO(1:1) TO GDX-TAB-DECSYM
003570     END-IF
003580
003590     MOVE 'DigitGroupingSymbol' TO WS-TAG-BUSCADO
003600     MOVE 19                    TO WS-TAG-LARGO
003610     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003620     IF WS-TAG-ENCONTRADO THEN
003630        MOVE WS-VALOR-EXTRAIDO(1:1) TO GDX-TAB-AGRSYM
003640     END-IF
003650
003660     MOVE 'SkipNumBytes' TO WS-TAG-BUSCADO
003670     MOVE 12              TO WS-TAG-LARGO
003680     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003690     IF WS-TAG-ENCONTRADO THEN
003700        MOVE SPACES TO WS-NUM-TEXTO
003710        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
003720        MOVE WS-NUM-VALOR TO GDX-TAB-SKIPBYTES
003730     END-IF
003740
003750     MOVE 'Epoch'  TO WS-TAG-BUSCADO
003760     MOVE 5        TO WS-TAG-LARGO
003770     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003780     IF WS-TAG-ENCONTRADO THEN
003790        MOVE SPACES TO WS-EPOCH-TEXTO
003800        MOVE WS-VALOR-EXTRAIDO(1:2) TO WS-EPOCH-TEXTO
003810        MOVE WS-EPOCH-VALOR TO GDX-TAB-EPOCH
003820     END-IF
003830
003840     MOVE 'ColumnDelimiter' TO WS-TAG-BUSCADO
003850     MOVE 15                 TO WS-TAG-LARGO
003860     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003870     IF WS-TAG-ENCONTRADO THEN
003880        MOVE WS-VALOR-EXTRAIDO(1:4) TO GDX-TAB-COLDELIM
003890        MOVE WS-LARGO-VALOR         TO GDX-TAB-COLDELIM-LARGO
003900     END-IF
003910
003920     MOVE 'RecordDelimiter' TO WS-TAG-BUSCADO
003930     MOVE 15                 TO WS-TAG-LARGO
003940     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
003950     IF WS-TAG-ENCONTRADO THEN
003960        MOVE WS-VALOR-EXTRAIDO(1:4) TO GDX-TAB-RECDELIM
003970        MOVE WS-LARGO-VALOR         TO GDX-TAB-RECDELIM-LARGO
003980     END-IF
003990
004000     MOVE 'TextEncapsulator' TO WS-TAG-BUSCADO
004010     MOVE 16                  TO WS-TAG-LARGO
004020     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
004030     IF WS-TAG-ENCONTRADO THEN
004040        MOVE WS-VALOR-EXTRAIDO(1:1) TO GDX-TAB-ENCAPS
004050     END-IF.
004060
004070 2510-ENCABEZADO-OPC-F. EXIT.
004080
004090*-----------------------------------------------------------
004100*    <Range> ES OPCIONAL; SI ESTA PRESENTE, From ES OBLIGATORIO
004110 2520-RANGO-OPC.
004120
004130     MOVE '<Range>' TO WS-TAG-BUSCADO
004140     MOVE 7          TO WS-TAG-LARGO
004150     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
004160     IF WS-ETIQUETA-SOLA-OK THEN
004170        SET GDX-TAB-TIENE-RANGO TO TRUE
004180     END-IF
004190
004200     MOVE 'From' TO WS-TAG-BUSCADO
004210     MOVE 4       TO WS-TAG-LARGO
004220     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
004230     IF WS-TAG-ENCONTRADO THEN
004240        MOVE SPACES TO WS-NUM-TEXTO
004250        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
004260        MOVE WS-NUM-VALOR TO GDX-TAB-RANGO-DESDE
004270        SET WS-TABLA-TUVO-FROM TO TRUE
004280     END-IF
004290
004300     MOVE 'To' TO WS-TAG-BUSCADO
004310     MOVE 2     TO WS-TAG-LARGO
004320     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
004330     IF WS-TAG-ENCONTRADO THEN
004340        MOVE SPACES TO WS-NUM-TEXTO
004350        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
004360        MOVE WS-NUM-VALOR TO GDX-TAB-RANGO-HASTA
004370     END-IF
004380
004390     MOVE 'Length' TO WS-TAG-BUSCADO
004400     MOVE 6         TO WS-TAG-LARGO
004410     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
004420     IF WS-TAG-ENCONTRADO THEN
004430        MOVE SPACES TO WS-NUM-TEXTO
004440        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
004450        MOVE WS-NUM-VALOR TO GDX-TAB-RANGO-LARGO
004460     END-IF.
004470
004480 2520-RANGO-OPC-F. EXIT.
004490
004500*-----------------------------------------------------------
004510*    UNA ENTRADA DE COLUMNA (VariableColumn O VariablePrimaryKey)
004520 2600-COLUMNA-O-PKEY.
004530
004540     MOVE '<VariablePrimaryKey>' TO WS-TAG-BUSCADO
004550     MOVE 21                      TO WS-TAG-LARGO
004560     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
004570     IF WS-ETIQUETA-SOLA-OK THEN
004580        ADD 1 TO GDX-COLUMNA-CANT
004590        SET GDX-COL-IDX TO GDX-COLUMNA-CANT
004600        SET GDX-COL-ES-PKEY(GDX-COL-IDX) TO TRUE
004610        SET WS-DENTRO-COLUMNA TO TRUE
004620     END-IF
004630
004640     MOVE '<VariableColumn>' TO WS-TAG-BUSCADO
004650     MOVE 16                  TO WS-TAG-LARGO
004660     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
004670     IF WS-ETIQUETA-SOLA-OK THEN
004680        ADD 1 TO GDX-COLUMNA-CANT
004690        SET GDX-COL-IDX TO GDX-COLUMNA-CANT
004700        MOVE 'N' TO GDX-COL-ES-CLAVE(GDX-COL-IDX)
004710        SET WS-DENTRO-COLUMNA TO TRUE
004720     END-IF
004730
004740     IF WS-DENTRO-COLUMNA THEN
004750        PERFORM 2650-CAMPOS-COLUMNA THRU 2650-CAMPOS-COLUMNA-F
004760     END-IF
004770
004780     MOVE '</VariablePrimaryKey>' TO WS-TAG-BUSCADO
004790     MOVE 22                       TO WS-TAG-LARGO
004800     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
004810     IF WS-ETIQUETA-SOLA-OK THEN
004820        SET WS-EN-COLUMNA TO 'N'
004830     END-IF
004840
004850     MOVE '</VariableColumn>' TO WS-TAG-BUSCADO
004860     MOVE 17                   TO WS-TAG-LARGO
004870     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
004880     IF WS-ETIQUETA-SOLA-OK THEN
004890        SET WS-EN-COLUMNA TO 'N'
004900     END-IF.
004910
004920 2600-COLUMNA-O-PKEY-F. EXIT.
004930
004940*-----------------------------------------------------------
004950 2650-CAMPOS-COLUMNA.
004960
004970     MOVE 'Name' TO WS-TAG-BUSCADO
004980     MOVE 4       TO WS-TAG-LARGO
004990     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005000     IF WS-TAG-ENCONTRADO THEN
005010        MOVE WS-VALOR-EXTRAIDO TO GDX-COL-NOMBRE(GDX-COL-IDX)
005020     END-IF
005030
005040     MOVE 'Description' TO WS-TAG-BUSCADO
005050     MOVE 11              TO WS-TAG-LARGO
005060     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005070     IF WS-TAG-ENCONTRADO THEN
005080        MOVE WS-VALOR-EXTRAIDO TO GDX-COL-DESCRIPCION(GDX-COL-IDX)
005090     END-IF
005100
005110     MOVE 'DataType' TO WS-TAG-BUSCADO
005120     MOVE 8           TO WS-TAG-LARGO
005130     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005140     IF WS-TAG-ENCONTRADO THEN
005150        PERFORM 2660-NORMALIZAR-TIPO THRU 2660-NORMALIZAR-TIPO-F
005160     END-IF
005170
005180     MOVE 'AccuracyType' TO WS-TAG-BUSCADO
005190     MOVE 12               TO WS-TAG-LARGO
005200     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005210     IF WS-TAG-ENCONTRADO THEN
005220        IF WS-VALOR-EXTRAIDO(1:8) = 'Accuracy' THEN
005230           SET GDX-COL-EXACT-EXPLIC(GDX-COL-IDX) TO TRUE
005240        ELSE
005250           SET GDX-COL-EXACT-IMPLIC(GDX-COL-IDX) TO TRUE
005260        END-IF
005270     END-IF
005280
005290     MOVE 'Accuracy' TO WS-TAG-BUSCADO
005300     MOVE 8            TO WS-TAG-LARGO
005310     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005320     IF WS-TAG-ENCONTRADO THEN
005330        MOVE SPACES TO WS-NUM-TEXTO
005340        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
005350        MOVE WS-NUM-VALOR TO GDX-COL-ACCURACY(GDX-COL-IDX)
005360     END-IF
005370
005380     MOVE 'MaxLength' TO WS-TAG-BUSCADO
005390     MOVE 9             TO WS-TAG-LARGO
005400     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005410     IF WS-TAG-ENCONTRADO THEN
005420        MOVE SPACES TO WS-NUM-TEXTO
005430        MOVE WS-VALOR-EXTRAIDO(1:9) TO WS-NUM-TEXTO
005440        MOVE WS-NUM-VALOR TO GDX-COL-LARGO-MAX(GDX-COL-IDX)
005450     END-IF
005460
005470     MOVE 'Format' TO WS-TAG-BUSCADO
005480     MOVE 6          TO WS-TAG-LARGO
005490     PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005500     IF WS-TAG-ENCONTRADO THEN
005510        MOVE WS-VALOR-EXTRAIDO(1:12) TO
005520             GDX-COL-FORMATO-FECHA(GDX-COL-IDX)
005530     END-IF.
005540
005550 2650-CAMPOS-COLUMNA-F. EXIT.
005560
005570*-----------------------------------------------------------
005580*    <DataType> TRAE Numeric/AlphaNumeric/Date - SE NORMALIZA A
005590*    LOS 8 BYTES DE LA CONDICION 88 DE GDXMANI.
005600 2660-NORMALIZAR-TIPO.
005610
005620     IF WS-VALOR-EXTRAIDO(1:7)  = 'Numeric' THEN
005630        MOVE 'NUMERIC ' TO GDX-COL-TIPO-DATO(GDX-COL-IDX)
005640     ELSE
005650        IF WS-VALOR-EXTRAIDO(1:4) = 'Date' THEN
005660           MOVE 'DATE    ' TO GDX-COL-TIPO-DATO(GDX-COL-IDX)
005670        ELSE
005680           MOVE 'ALPHANUM' TO GDX-COL-TIPO-DATO(GDX-COL-IDX)
005690        END-IF
005700     END-IF.
005710
005720 2660-NORMALIZAR-TIPO-F. EXIT.
005730
005740*-----------------------------------------------------------
005750*    UNA CLAVE FORANEA (ForeignKey); SE CAPTURA EL PRIMER Na
005760*    Names Y EL VALOR DE References (RQ-2290).
005770 2700-FORKEY.
005780
005790     MOVE '<ForeignKey>' TO WS-TAG-BUSCADO
005800     MOVE 12               TO WS-TAG-LARGO
005810     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
005820     IF WS-ETIQUETA-SOLA-OK THEN
005830        ADD 1 TO GDX-FORKEY-CANT
005840        SET GDX-FK-IDX TO GDX-FORKEY-CANT
005850        MOVE 0 TO GDX-FK-NOMBRE-CANT(GDX-FK-IDX)
005860        SET WS-DENTRO-FORKEY TO TRUE
005870     END-IF
005880
005890     IF WS-DENTRO-FORKEY THEN
005900        MOVE 'Name' TO WS-TAG-BUSCADO
005910        MOVE 4       TO WS-TAG-LARGO
005920        PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
005930        IF WS-TAG-ENCONTRADO
005940           AND GDX-FK-NOMBRE-CANT(GDX-FK-IDX) < 5 THEN
005950           ADD 1 TO GDX-FK-NOMBRE-CANT(GDX-FK-IDX)
005960           MOVE WS-VALOR-EXTRAIDO
005970             TO GDX-FK-NOMBRE(GDX-FK-IDX
005980                GDX-FK-NOMBRE-CANT(GDX-FK-IDX))
005990        END-IF
006000
006010        MOVE 'References' TO WS-TAG-BUSCADO
006020        MOVE 10             TO WS-TAG-LARGO
006030        PERFORM 2300-EXTRAER-VALOR THRU 2300-EXTRAER-VALOR-F
006040        IF WS-TAG-ENCONTRADO THEN
006050           MOVE WS-VALOR-EXTRAIDO TO GDX-FK-REFTABLA(GDX-FK-IDX)
006060        END-IF
006070     END-IF
006080
006090     MOVE '</ForeignKey>' TO WS-TAG-BUSCADO
006100     MOVE 13                TO WS-TAG-LARGO
006110     PERFORM 2330-ES-ETIQUETA-SOLA THRU 2330-ES-ETIQUETA-SOLA-F
006120     IF WS-ETIQUETA-SOLA-OK THEN
006130        SET WS-EN-FORKEY TO 'N'
006140     END-IF.
006150
006160 2700-FORKEY-F. EXIT.
006170
006180*-----------------------------------------------------------
006190*    BUSCA <Tag>VALOR</Tag> EN LA LINEA ACTUAL A PARTIR DEL
006200*    PRIMER CARACTER NO-BLANCO. WS-TAG-ENCONTRADO QUEDA EN 'S'
006210*    SOLO SI SE HALLARON AMBAS ETIQUETAS.
006220 2300-EXTRAER-VALOR.
006230
006240     MOVE 'N' TO WS-ENCONTRADO
006250     MOVE SPACES TO WS-VALOR-EXTRAIDO
006260     PERFORM 2310-HALLAR-INICIO THRU 2310-HALLAR-INICIO-F
006270
006280     IF WS-INICIO > 0 THEN
006290        COMPUTE WS-ABRE-LARGO = WS-TAG-LARGO + 2
006300        MOVE SPACES TO WS-ETIQ-ABRE
006310        MOVE '<' TO WS-ETIQ-ABRE(1:1)
006320        MOVE WS-TAG-BUSCADO(1:WS-TAG-LARGO) TO
006330             WS-ETIQ-ABRE(2:WS-TAG-LARGO)
006340        MOVE '>' TO WS-ETIQ-ABRE(WS-ABRE-LARGO:1)
006350
006360        IF WS-INICIO + WS-ABRE-LARGO - 1 <= WS-LARGO-LINEA
006370           AND WS-LINEA(WS-INICIO:WS-ABRE-LARGO) =
006380               WS-ETIQ-ABRE(1:WS-ABRE-LARGO) THEN
006390           COMPUTE WS-VALSTART = WS-INICIO + WS-ABRE-LARGO
006400           MOVE WS-VALSTART TO WS-PTR
006410           MOVE 0 TO WS-PTR-FIN
006420           COMPUTE WS-CIERRE-LARGO = WS-TAG-LARGO + 3
006430           MOVE SPACES TO WS-ETIQ-CIERRA
006440           MOVE '</' TO WS-ETIQ-CIERRA(1:2)
006450           MOVE WS-TAG-BUSCADO(1:WS-TAG-LARGO) TO
006460                WS-ETIQ-CIERRA(3:WS-TAG-LARGO)
006470           COMPUTE WS-I = WS-TAG-LARGO + 3
006480           MOVE '>' TO WS-ETIQ-CIERRA(WS-I:1)
006490           PERFORM 2320-HALLAR-CIERRE THRU 2320-HALLAR-CIERRE-F
006500               UNTIL WS-PTR > WS-LARGO-LINEA OR WS-PTR-FIN NOT = 0
006510        END-IF
006520     END-IF.
006530
006540 2300-EXTRAER-VALOR-F. EXIT.
006550
006560*-----------------------------------------------------------
006570 2310-HALLAR-INICIO.
006580
006590     MOVE 0 TO WS-INICIO
006600     MOVE 1 TO WS-I
006610     PERFORM 2311-AVANZAR-BLANCO THRU 2311-AVANZAR-BLANCO-F
006620         UNTIL WS-I > WS-LARGO-LINEA OR WS-INICIO NOT = 0.
006630
006640 2310-HALLAR-INICIO-F. EXIT.
006650
006660 2311-AVANZAR-BLANCO.
006670
006680     IF WS-LINEA-BYTE(WS-I) NOT = SPACE THEN
006690        MOVE WS-I TO WS-INICIO
006700     ELSE
006710        ADD 1 TO WS-I
006720     END-IF.
006730
006740 2311-AVANZAR-BLANCO-F. EXIT.
006750
006760*-----------------------------------------------------------
006770*    UN PASO DEL BARRIDO HACIA LA ETIQUETA DE CIERRE (LLAMADO
006780*    DESDE UN PERFORM ... UNTIL, NUNCA EN FORMA AISLADA).
006790 2320-HALLAR-CIERRE.
006800
006810     IF WS-PTR + WS-CIERRE-LARGO - 1 > WS-LARGO-LINEA THEN
006820        ADD 1 TO WS-PTR
006830     ELSE
006840        IF WS-LINEA(WS-PTR:WS-CIERRE-LARGO) =
006850           WS-ETIQ-CIERRA(1:WS-CIERRE-LARGO) THEN
006860           MOVE WS-PTR TO WS-PTR-FIN
006870           COMPUTE WS-LARGO-VALOR = WS-PTR-FIN - WS-VALSTART
006880           IF WS-LARGO-VALOR > 0 THEN
006890              MOVE WS-LINEA(WS-VALSTART:WS-LARGO-VALOR) TO
006900                   WS-VALOR-EXTRAIDO
006910           END-IF
006920           SET WS-TAG-ENCONTRADO TO TRUE
006930        ELSE
006940           ADD 1 TO WS-PTR
006950        END-IF
006960     END-IF.
006970
006980 2320-HALLAR-CIERRE-F. EXIT.
006990
007000*-----------------------------------------------------------
007010*    VERDADERO SI LA LINEA, SIN BLANCOS A LA IZQUIERDA, COMIENZA
007020*    EXACTAMENTE CON WS-TAG-BUSCADO (ETIQUETA SOLA, SIN VALOR).
007030 2330-ES-ETIQUETA-SOLA.
007040
007050     MOVE 'N' TO WS-ENCONTRADO-C
007060     PERFORM 2310-HALLAR-INICIO THRU 2310-HALLAR-INICIO-F
007070     IF WS-INICIO > 0
007080        AND WS-INICIO + WS-TAG-LARGO - 1 <= WS-LARGO-LINEA
007090        AND WS-LINEA(WS-INICIO:WS-TAG-LARGO) =
007100            WS-TAG-BUSCADO(1:WS-TAG-LARGO) THEN
007110        MOVE 'S' TO WS-ENCONTRADO-C
007120     END-IF.
007130
007140 2330-ES-ETIQUETA-SOLA-F. EXIT.
007150
007160*-----------------------------------------------------------
007170 9999-FINAL-I.
007180
007190     IF FS-INDICEXM = '00' THEN
007200        CLOSE INDICEXM
007210     END-IF
007220     IF GDX-MANIFEST-CON-ERROR THEN
007230        SET LK-IX-RETORNO-ERROR TO TRUE
007240     END-IF.
007250
007260 9999-FINAL-F. EXIT.
