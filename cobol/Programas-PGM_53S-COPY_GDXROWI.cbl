000100*////////////////// (GDXROWI) //////////////////////////////
000110************************************************************
000120*     FILA CRUDA TOKENIZADA DE UN REGISTRO DEL ARCHIVO DE
000130*     DATOS (RECHNUNGEN.CSV) - SALIDA DEL LEXER (PGMLXCAF),
000140*     ENTRADA DEL CONVERSOR DE TIPOS (PGMDPCAF)
000150************************************************************
000160*    HISTORIA:
000170*    14-JUL-03 NOR VERSION ORIGINAL (9 COLUMNAS DE RECHNUNGEN)
000180*    21-AGO-04 NOR AGREGADO GDX-FILA-NUMERO PARA LOS MENSAJES
000190*    21-AGO-04 NOR DE ERROR POR REGISTRO (RQ-2410)
000200 01  GDX-FILA-CRUDA.
000210     03  GDX-FILA-NUMERO            PIC 9(07) COMP-3 VALUE 0.
000220*        ----- TOKENS CRUDOS, UNO POR COLUMNA ESPERADA -----
000230     03  GDX-FILA-TOKEN-CANT        PIC 9(02) COMP VALUE 0.
000240     03  GDX-FILA-TOKEN OCCURS 9 TIMES INDEXED BY GDX-FT-IDX.
000250         05  GDX-FT-VALOR           PIC X(80) VALUE SPACES.
000260         05  GDX-FT-LARGO           PIC 9(03) COMP VALUE 0.
000270         05  GDX-FT-ENCAPSULADO     PIC X(01) VALUE 'N'.
000280             88  GDX-FT-VINO-ENCAPS     VALUE 'S'.
000290         05  GDX-FT-VACIO           PIC X(01) VALUE 'S'.
000300             88  GDX-FT-ES-VACIO         VALUE 'S'.
000310         05  FILLER                 PIC X(06) VALUE SPACES.
000350     03  GDX-FILA-EXCESO            PIC X(01) VALUE 'N'.
000360         88  GDX-FILA-TIENE-EXCESO      VALUE 'S'.
000370     03  GDX-FILA-FALTANTE          PIC X(01) VALUE 'N'.
000380         88  GDX-FILA-TIENE-FALTANTE    VALUE 'S'.
000390*///////////////////////////////////////////////////////////
000400*     ALIAS POR NOMBRE DE COLUMNA, PARA LEGIBILIDAD DEL
000410*     CONVERSOR (PGMDPCAF) - REDEFINE EL MISMO OCCURS ANTERIOR
000420*     TOKEN POR TOKEN, EN EL ORDEN FIJO DE index.xml PARA
000430*     RECHNUNGEN (BINDING POSICIONAL, NO POR NOMBRE).
000440 01  GDX-FILA-RECHNUNGEN REDEFINES GDX-FILA-CRUDA.
000441*        (GDX-FILA-NUMERO ES 9(07) COMP-3 = 4 BYTES Y
000442*        GDX-FILA-TOKEN-CANT ES 9(02) COMP = 2 BYTES; LOS
000443*        FILLER DE ABAJO DEBEN SUMAR LOS MISMOS 6 BYTES, NO
000444*        EL ANCHO IMPRESO DE LAS PIC, SI NO EL ALIAS QUEDA
000445*        CORRIDO CONTRA GDX-FILA-TOKEN (RQ-2933).
000450     03  FILLER                     PIC X(04).
000460     03  FILLER                     PIC 9(02) COMP.
000461*        CADA GDX-FC-xxx DEBE SUMAR LOS MISMOS 90 BYTES QUE
000462*        UNA OCURRENCIA DE GDX-FILA-TOKEN (80+2+1+1+6), NO
000463*        88 - EL FILLER DE CIERRE ES X(10), NO X(08).
000470     03  GDX-FC-RECHNR.
000480         05  GDX-FC-RECHNR-VAL      PIC X(80).
000490         05  FILLER                 PIC X(10).
000500     03  GDX-FC-KDNR.
000510         05  GDX-FC-KDNR-VAL        PIC X(80).
000520         05  FILLER                 PIC X(10).
000530     03  GDX-FC-RECHDAT.
000540         05  GDX-FC-RECHDAT-VAL     PIC X(80).
000550         05  FILLER                 PIC X(10).
000560     03  GDX-FC-NETTOBETRAG.
000570         05  GDX-FC-NETTOBETRAG-VAL PIC X(80).
000580         05  FILLER                 PIC X(10).
000590     03  GDX-FC-MWSTBETRAG.
000600         05  GDX-FC-MWSTBETRAG-VAL  PIC X(80).
000610         05  FILLER                 PIC X(10).
000620     03  GDX-FC-BEZAHLT.
000630         05  GDX-FC-BEZAHLT-VAL     PIC X(80).
000640         05  FILLER                 PIC X(10).
000650     03  GDX-FC-WAEHRUNG.
000660         05  GDX-FC-WAEHRUNG-VAL    PIC X(80).
000670         05  FILLER                 PIC X(10).
000680     03  GDX-FC-LIEFERTERM.
000690         05  GDX-FC-LIEFERTERM-VAL  PIC X(80).
000700         05  FILLER                 PIC X(10).
000710     03  GDX-FC-BESCHREIBG.
000720         05  GDX-FC-BESCHREIBG-VAL  PIC X(80).
000730         05  FILLER                 PIC X(10).
000740*///////////////////////////////////////////////////////////
