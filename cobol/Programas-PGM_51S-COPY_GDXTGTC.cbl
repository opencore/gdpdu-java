000100*////////////////// (GDXTGTC) //////////////////////////////
000110* DCLGEN TABLE(GDPDU.RECHNUNGEN)
000120* COBOL DECLARATION FOR TABLE GDPDU.RECHNUNGEN
000130* ESTE BLOQUE ES ORIENTATIVO (LA TABLA DE DESTINO NO ES DB2,
000140* ES UN ARCHIVO DE SALIDA SECUENCIAL) - SE MANTIENE EL FORMATO  *
000150* DE DCLGEN DEL AREA POR CONSISTENCIA CON LOS DEMAS LAYOUTS
000160* DECLARADOS DEL DEPARTAMENTO.
000170*    HISTORIA:
000180*    14-JUL-03 NOR VERSION ORIGINAL - COLUMNAS DE RECHNUNGEN
000190*    02-OCT-03 NOR AGREGADO GDX-TARGET (TABLA PARA EL VALIDADOR)
000200*    19-NOV-03 NOR AGREGADOS CAMPOS BEZAHLT/WAEHRUNG/LIEFERTERM
000210     EXEC SQL DECLARE RECHNUNGEN TABLE
000220     ( RECHNR          CHAR(12)      NOT NULL,            *>PK
000230       KDNR             INTEGER       NOT NULL,
000240       RECHDAT          DATE          NOT NULL,
000250       NETTOBETRAG      DECIMAL(11,2) NOT NULL,
000260       MWSTBETRAG       DECIMAL(11,2) NOT NULL,
000270       BEZAHLT          CHAR(1)       NOT NULL,
000280       WAEHRUNG         CHAR(3)       NOT NULL,
000290       LIEFERTERM       TIMESTAMP,
000300       BESCHREIBG       VARCHAR(60)
000310     ) END-EXEC.
000320*///////////////////////////////////////////////////////////
000330 01  DCLRECHNUNGEN.
000340     10 RECHNR                  PIC X(12).
000350     10 KDNR                    PIC S9(09) COMP-3.
000360     10 RECHDAT                 PIC X(10).
000370     10 NETTOBETRAG             PIC S9(09)V99 COMP-3.
000380     10 MWSTBETRAG              PIC S9(09)V99 COMP-3.
000390     10 BEZAHLT                 PIC X(01).
000400     10 WAEHRUNG                PIC X(03).
000410     10 LIEFERTERM              PIC X(19).
000420     10 BESCHREIBG              PIC X(60).
000430     10 FILLER                  PIC X(10).
000440*///////////////////////////////////////////////////////////
000450*     TABLA DE COLUMNAS DEL LAYOUT OBJETIVO, USADA POR EL
000460*     VALIDADOR (PGMIVCAF) PARA CRUZAR CONTRA GDX-COLUMNA DEL
000470*     MANIFIESTO. SE CARGA POR MOVE EN PGMIVCAF (NO SE ARMA
000480*     POR REDEFINES DE UN LITERAL, POR SER MAS SEGURO DE
000490*     MANTENER CUANDO SE AGREGAN COLUMNAS NUEVAS).
000500 01  GDX-TARGET.
000510     03  GDX-TGT-TABLA              PIC X(40) VALUE SPACES.
000520     03  GDX-TGT-COLUMNA-CANT       PIC 9(02) COMP VALUE 0.
000530     03  GDX-TGT-COLUMNA OCCURS 9 TIMES
000540                            INDEXED BY GDX-TGT-IDX.
000550         05  GDX-TGT-NOMBRE         PIC X(30) VALUE SPACES.
000560         05  GDX-TGT-TIPO           PIC X(08) VALUE SPACES.
000570             88  GDX-TGT-TIPO-NUMERICO  VALUE 'NUMERIC '.
000580             88  GDX-TGT-TIPO-ALFANUM   VALUE 'ALPHANUM'.
000590             88  GDX-TGT-TIPO-FECHA     VALUE 'DATE    '.
000600         05  GDX-TGT-ES-CLAVE       PIC X(01) VALUE 'N'.
000610             88  GDX-TGT-ES-PKEY        VALUE 'S'.
000620         05  GDX-TGT-MEDIDA         PIC 9(05) COMP VALUE 0.
000630         05  GDX-TGT-ESPECIAL       PIC X(08) VALUE SPACES.
000640             88  GDX-TGT-ES-BOOLEANO    VALUE 'BOOLEANO'.
000650             88  GDX-TGT-ES-ENUM        VALUE 'ENUM    '.
000660             88  GDX-TGT-ES-TIMESTAMP   VALUE 'TSTAMP  '.
000670         05  FILLER                 PIC X(08) VALUE SPACES.
000680     03  GDX-TGT-ERROR              PIC X(01) VALUE 'N'.
000690         88  GDX-TGT-OK                 VALUE 'N'.
000700         88  GDX-TGT-CON-ERROR          VALUE 'S'.
000710     03  GDX-TGT-MSGERROR           PIC X(80) VALUE SPACES.
000720*///////////////////////////////////////////////////////////
