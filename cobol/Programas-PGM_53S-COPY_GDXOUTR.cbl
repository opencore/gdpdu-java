000100*////////////////// (GDXOUTR) //////////////////////////////
000110************************************************************
000120*     REGISTRO DE SALIDA CONVERTIDO (UNA FACTURA YA TIPADA)
000130*     Y REGISTRO DE ERROR POR FILA RECHAZADA
000140************************************************************
000150*    HISTORIA:
000160*    14-JUL-03 NOR VERSION ORIGINAL, BASADA EN EL LAYOUT DE
000170*    14-JUL-03 NOR IMPRESION DE PROGM44S (IMP-REG-LISTADO)
000180*    21-AGO-04 NOR AGREGADO GDX-REG-ERROR (RQ-2410)
000190*    03-MAY-06 PAB WAEHRUNG PASA A TENER 88-NIVELES DE ENUM
000200 01  GDX-REG-RECHNUNG.
000210     03  GDX-RR-RECHNR              PIC X(12) VALUE SPACES.
000220     03  GDX-RR-KDNR                PIC S9(09) COMP-3 VALUE 0.
000230     03  GDX-RR-RECHDAT.
000240         05  GDX-RR-RECHDAT-AAAA    PIC 9(04).
000250         05  GDX-RR-RECHDAT-MM      PIC 9(02).
000260         05  GDX-RR-RECHDAT-DD      PIC 9(02).
000270     03  GDX-RR-RECHDAT-R REDEFINES GDX-RR-RECHDAT
000280                                    PIC 9(08).
000290     03  GDX-RR-NETTOBETRAG         PIC S9(09)V99 COMP-3
000300                                    VALUE 0.
000310     03  GDX-RR-MWSTBETRAG          PIC S9(09)V99 COMP-3
000320                                    VALUE 0.
000330     03  GDX-RR-BEZAHLT             PIC X(01) VALUE 'N'.
000340         88  GDX-RR-ESTA-PAGADA         VALUE 'S'.
000350         88  GDX-RR-NO-ESTA-PAGADA      VALUE 'N'.
000360     03  GDX-RR-WAEHRUNG            PIC X(03) VALUE SPACES.
000370         88  GDX-RR-MONEDA-EUR          VALUE 'EUR'.
000380         88  GDX-RR-MONEDA-USD          VALUE 'USD'.
000390         88  GDX-RR-MONEDA-CHF          VALUE 'CHF'.
000400         88  GDX-RR-MONEDA-DESCONOC     VALUE SPACES.
000410     03  GDX-RR-LIEFERTERM.
000420         05  GDX-RR-LIEFERTERM-FEC  PIC 9(08).
000430         05  GDX-RR-LIEFERTERM-HOR  PIC 9(06).
000440     03  GDX-RR-LIEFERTERM-PRES     PIC X(01) VALUE 'N'.
000450         88  GDX-RR-TIENE-LIEFERTERM    VALUE 'S'.
000460     03  GDX-RR-BESCHREIBG          PIC X(60) VALUE SPACES.
000470     03  FILLER                     PIC X(14) VALUE SPACES.
000480*///////////////////////////////////////////////////////////
000490*     REGISTRO DE ERROR POR FILA RECHAZADA (NO DETIENE LA
000500*     CORRIDA - SE ACUMULA Y SE LISTA AL FINAL EN EL LOG)
000510 01  GDX-REG-ERROR.
000520     03  GDX-ER-FILA-NUMERO         PIC 9(07) COMP-3 VALUE 0.
000530     03  GDX-ER-COLUMNA             PIC X(30) VALUE SPACES.
000540     03  GDX-ER-CAUSA               PIC X(08) VALUE SPACES.
000550         88  GDX-ER-FUERA-DE-RANGO      VALUE 'RANGO   '.
000560         88  GDX-ER-CANT-COLUMNAS       VALUE 'CANTCOL '.
000570         88  GDX-ER-FORMATO-INVALIDO    VALUE 'FORMATO '.
000580         88  GDX-ER-VALOR-INVALIDO      VALUE 'VALOR   '.
000590     03  GDX-ER-DETALLE             PIC X(80) VALUE SPACES.
000600     03  FILLER                     PIC X(10) VALUE SPACES.
000610*///////////////////////////////////////////////////////////
