000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMDPCAF.
000120 AUTHOR. N. OROZCO ROA.
000130 INSTALLATION. DEPARTAMENTO DE AUDITORIA FISCAL.
000140 DATE-WRITTEN. 14-JUL-2003.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AUDITORIA. NO DISTRIBUIR.
000170*****************************************************************
000180*    PGMDPCAF - PROCESO PRINCIPAL DE IMPORTACION GDPdU          *
000190*    ====================================================        *
000200*    LEE EL ARCHIVO DE DATOS DE UN MEDIO DE INTERCAMBIO FISCAL   *
000210*    (DATENTRAEGER), LO TOKENIZA COLUMNA POR COLUMNA CON         *
000220*    PGMLXCAF SEGUN LOS DELIMITADORES DEL MANIFIESTO (LEIDO Y    *
000230*    VALIDADO PREVIAMENTE POR PGMIXCAF/PGMIVCAF), CONVIERTE      *
000240*    CADA FILA AL LAYOUT TIPADO DE GDPDU.RECHNUNGEN Y ESCRIBE    *
000250*    EL ARCHIVO DE SALIDA. LAS FILAS FUERA DEL RANGO DECLARADO   *
000260*    SE DESCARTAN ANTES DE CONVERTIR; LOS ERRORES DE UNA FILA    *
000270*    SE ACUMULAN Y NO DETIENEN LA CORRIDA.                       *
000280*****************************************************************
000290*    HISTORIA DE CAMBIOS
000300*    -------------------
000310*    14-JUL-03 NOR  VERSION ORIGINAL (RQ-2270).
000320*    21-AGO-04 NOR  AGREGADA ACUMULACION DE ERRORES POR FILA
000330*    21-AGO-04 NOR  SIN DETENER LA CORRIDA (RQ-2410).
000340*    03-MAY-06 PAB  AGREGADA CONVERSION BOOLEANA Y DE MONEDA
000350*    03-MAY-06 PAB  (ENUM) PARA BEZAHLT/WAEHRUNG (RQ-2610).
000360*    12-DIC-07 PAB  AGREGADA CONVERSION DE LIEFERTERM COMO
000370*    12-DIC-07 PAB  FECHA-HORA (TIMESTAMP) (RQ-2744).
000380*    22-ENE-99 RTV  AJUSTE Y2K: GDX-TAB-EPOCH YA RESUELVE LOS
000390*    22-ENE-99 RTV  ANOS DE 2 DIGITOS CONTRA EL ANO BISAGRA.
000400*    30-MAR-09 NOR  DESGLOSADO MWSTBETRAG COMO ImpliedAccuracy
000410*    30-MAR-09 NOR  DE EJEMPLO (RQ-2810).
000420*    19-JUN-09 NOR  REG-SALIDA SOLO LLEVABA RECHNR/KDNR/
000430*    19-JUN-09 NOR  BESCHREIBG - AGREGADOS LOS 6 CAMPOS QUE
000440*    19-JUN-09 NOR  FALTABAN DE GDX-REG-RECHNUNG (RQ-2861).
000450*    03-SEP-09 NOR  LA CORRIDA NO SE DETENIA AL PASAR RangeTo NI
000460*    03-SEP-09 NOR  AL LLEGAR A RangeLength - CORREGIDO. SE
000470*    03-SEP-09 NOR  AGREGO 2950-REGISTRAR-ERROR PARA DEJAR CADA
000480*    03-SEP-09 NOR  FILA RECHAZADA EN GDX-REG-ERROR (RQ-2861).
000490*    17-NOV-09 NOR  WS-CONV-OK/WS-CONV-CAUSA QUEDABAN EN 'S'/
000500*    17-NOV-09 NOR  BLANCOS SIEMPRE - 2950-REGISTRAR-ERROR NUNCA
000510*    17-NOV-09 NOR  SE EJECUTABA PARA VALOR. AHORA 3100/3200/
000520*    17-NOV-09 NOR  3300/3400/3700 DETECTAN SU PROPIA FALLA
000530*    17-NOV-09 NOR  (NO NUMERICO, TIPO SIN REGLA, FECHA/TIMESTAMP
000540*    17-NOV-09 NOR  FUERA DE FORMATO) Y 3000-CONVERTIR-I CORTA
000550*    17-NOV-09 NOR  LA CADENA DE CONVERSIONES AL PRIMER ERROR.
000560*    17-NOV-09 NOR  WS-CONV-CAUSA PASA A X(80) PARA LLEVAR EL
000570*    17-NOV-09 NOR  DETALLE COMPLETO QUE PIDE GDX-ER-DETALLE
000580*    17-NOV-09 NOR  (RQ-2918).
000590*    17-NOV-09 NOR  3300/3400 YA NO ASUMEN Accuracy=2: TOMAN
000600*    17-NOV-09 NOR  GDX-COL-ACCURACY DEL MANIFIESTO (WS-CONV-
000610*    17-NOV-09 NOR  ACCURACY) Y 3350-ARMAR-DECIMAL ESCALA POR
000620*    17-NOV-09 NOR  10**ACCURACY EN VEZ DEL /100 FIJO; 3400 YA
000630*    17-NOV-09 NOR  NO DUPLICA LA CUENTA, LLAMA A 3350 (RQ-2918).
000640*****************************************************************
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680
000690 SPECIAL-NAMES.
000700     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000710            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ENTRADA ASSIGN TO DDENTRA
000760     ORGANIZATION IS LINE SEQUENTIAL
000770     FILE STATUS IS FS-ENTRADA.
000780
000790     SELECT SALIDA  ASSIGN TO DDSALIDA
000800     ORGANIZATION IS LINE SEQUENTIAL
000810     FILE STATUS IS FS-SALIDA.
000820
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 DATA DIVISION.
000850 FILE SECTION.
000860
000870 FD  ENTRADA
000880     RECORDING MODE IS F.
000890 01  REG-ENTRADA               PIC X(4096).
000900
000910 FD  SALIDA
000920     RECORDING MODE IS F.
000930 01  REG-SALIDA                PIC X(300).
000940
000950 WORKING-STORAGE SECTION.
000960*=======================*
000970
000980*----------- ARCHIVOS --------------------------------------------
000990 77  FS-ENTRADA                PIC XX VALUE SPACES.
001000 77  FS-SALIDA                 PIC XX VALUE SPACES.
001010 77  WS-STATUS-FIN              PIC X VALUE 'N'.
001020     88  WS-FIN-LECTURA                VALUE 'Y'.
001030     88  WS-NO-FIN-LECTURA             VALUE 'N'.
001040
001050*----------- TABLA BUSCADA Y RETORNOS DE LOS SUBPROGRAMAS --------
001060 77  WS-TABLA-BUSCADA           PIC X(40) VALUE 'RECHNUNGEN'.
001070 77  WS-RETORNO-IX              PIC X(01) VALUE 'N'.
001080     88  WS-IX-ERROR                   VALUE 'S'.
001090 77  WS-RETORNO-IV              PIC X(01) VALUE 'N'.
001100     88  WS-IV-ERROR                   VALUE 'S'.
001110
001120*----------- CONTADORES DE CORRIDA (ACUMULADORES COMP-3) ---------
001130 77  WS-FILAS-LEIDAS            PIC 9(07) COMP-3 VALUE 0.
001140 77  WS-FILAS-ACEPTADAS         PIC 9(07) COMP-3 VALUE 0.
001150 77  WS-FILAS-FUERA-DE-RANGO    PIC 9(07) COMP-3 VALUE 0.
001160 77  WS-FILAS-CON-ERROR         PIC 9(07) COMP-3 VALUE 0.
001170 77  WS-NUMERO-DE-FILA          PIC 9(07) COMP-3 VALUE 0.
001180
001190*----------- SKIPNUMBYTES (SE APLICA UNA SOLA VEZ) ---------------
001200 77  WS-SKIP-YA-HECHO           PIC X(01) VALUE 'N'.
001210     88  WS-SKIP-APLICADO              VALUE 'S'.
001220 77  WS-I                       PIC 9(05) COMP VALUE 0.
001230
001240*----------- AREA DE SCAN PARA EL LEXER (PGMLXCAF) ---------------
001250 01  WS-SCAN-AREA.
001260     03  WS-SCAN-BUFFER         PIC X(4096) VALUE SPACES.
001270     03  WS-SCAN-LARGO          PIC 9(04) COMP VALUE 0.
001280     03  WS-SCAN-POSICION       PIC 9(04) COMP VALUE 1.
001290 01  WS-SCAN-AREA-R REDEFINES WS-SCAN-AREA.
001300     03  WS-SCAN-BYTE OCCURS 4096 TIMES PIC X(01).
001310     03  FILLER                 PIC 9(08) COMP.
001320
001330*----------- RESULTADO DE CADA CONVERSION DE COLUMNA -------------
001340 77  WS-CONV-OK                 PIC X(01) VALUE 'S'.
001350     88  WS-CONV-CORRECTA              VALUE 'S'.
001360 77  WS-CONV-CAUSA               PIC X(80) VALUE SPACES.
001370 77  WS-CONV-ACCURACY           PIC 9(02) COMP VALUE 0.
001380
001390*----------- AREAS DE TRABAJO PARA LA CONVERSION NUMERICA --------
001400 01  WS-NUM-ENTRADA.
001410     03  WS-NUM-ENT-TEXTO        PIC X(18) VALUE SPACES.
001420 01  WS-NUM-LIMPIO-AREA.
001430     03  WS-NUM-LIMPIO           PIC X(18) VALUE SPACES.
001440 01  WS-NUM-LIMPIO-R REDEFINES WS-NUM-LIMPIO-AREA.
001450     03  WS-NUM-LIMPIO-BYTE OCCURS 18 TIMES PIC X(01).
001460 77  WS-NUM-LIMPIO-LARGO         PIC 9(02) COMP VALUE 0.
001470 77  WS-J                        PIC 9(02) COMP VALUE 0.
001480 77  WS-SIGNO                    PIC X(01) VALUE '+'.
001490 01  WS-NUM-ENTERO-TEXTO         PIC X(18) VALUE SPACES.
001500 01  WS-NUM-ENTERO-VALOR REDEFINES WS-NUM-ENTERO-TEXTO
001510                                  PIC 9(18).
001520 77  WS-NUM-ENTERO-S             PIC S9(09) COMP-3 VALUE 0.
001530 77  WS-NUM-DECIMAL-S            PIC S9(09)V99 COMP-3 VALUE 0.
001540
001550*----------- AREAS DE TRABAJO PARA LA CONVERSION DE FECHA --------
001560 77  WS-FEC-DD                   PIC 9(02) VALUE 0.
001570 77  WS-FEC-MM                   PIC 9(02) VALUE 0.
001580 77  WS-FEC-AAAA                 PIC 9(04) VALUE 0.
001590 77  WS-FEC-AA                   PIC 9(02) VALUE 0.
001600 77  WS-FEC-SIGLO                PIC 9(02) VALUE 0.
001610 77  WS-FEC-HH                   PIC 9(02) VALUE 0.
001620 77  WS-FEC-MI                   PIC 9(02) VALUE 0.
001630 77  WS-FEC-SS                   PIC 9(02) VALUE 0.
001640
001650 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001660
001670*----------- LAYOUTS COPIADOS ------------------------------------
001680 COPY GDXMANI.
001690 COPY GDXTGTC.
001700 COPY GDXROWI.
001710 COPY GDXOUTR.
001720
001730*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001740 PROCEDURE DIVISION.
001750
001760 MAIN-PROGRAM-I.
001770
001780     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001790     IF WS-NO-FIN-LECTURA THEN
001800        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001810                UNTIL WS-FIN-LECTURA
001820     END-IF
001830     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001840
001850 MAIN-PROGRAM-F. GOBACK.
001860
001870*-----------------------------------------------------------------
001880*    LOCALIZA Y VALIDA LA TABLA EN EL MANIFIESTO, Y ABRE LOS
001890*    ARCHIVOS DE ENTRADA/SALIDA DEL MEDIO.
001900 1000-INICIO-I.
001910
001920     MOVE 0 TO WS-FILAS-LEIDAS WS-FILAS-ACEPTADAS
001930               WS-FILAS-FUERA-DE-RANGO WS-FILAS-CON-ERROR
001940               WS-NUMERO-DE-FILA
001950     MOVE 'N' TO WS-SKIP-YA-HECHO
001960     SET WS-NO-FIN-LECTURA TO TRUE
001970
001980     CALL 'PGMIXCAF' USING WS-TABLA-BUSCADA
001990                            WS-RETORNO-IX
002000                            GDX-MANIFEST
002010     IF WS-IX-ERROR THEN
002020        DISPLAY '* ERROR EN MANIFIESTO: ' GDX-MANIFEST-MSGERROR
002030        SET WS-FIN-LECTURA TO TRUE
002040     ELSE
002050        CALL 'PGMIVCAF' USING WS-RETORNO-IV
002060                               GDX-MANIFEST
002070                               GDX-TARGET
002080        IF WS-IV-ERROR THEN
002090           DISPLAY '* ERROR EN VALIDACION: ' GDX-TGT-MSGERROR
002100           SET WS-FIN-LECTURA TO TRUE
002110        ELSE
002120           OPEN INPUT  ENTRADA
002130           OPEN OUTPUT SALIDA
002140           IF FS-ENTRADA NOT = '00' OR FS-SALIDA NOT = '00' THEN
002150              DISPLAY '* ERROR EN OPEN DE ENTRADA/SALIDA'
002160              SET WS-FIN-LECTURA TO TRUE
002170           END-IF
002180        END-IF
002190     END-IF.
002200
002210 1000-INICIO-F. EXIT.
002220
002230*-----------------------------------------------------------------
002240*    LEE UN REGISTRO FISICO, APLICA SkipNumBytes UNA SOLA VEZ,
002250*    TOKENIZA LA FILA COMPLETA, FILTRA POR RANGO, VALIDA LA
002260*    CANTIDAD DE COLUMNAS Y CONVIERTE.  UNA FILA QUE YA PASO
002270*    RangeTo DETIENE LA CORRIDA (NO HAY MAS FILAS DE INTERES
002280*    EN EL MEDIO); AL LLEGAR A RangeLength FILAS ACEPTADAS
002290*    TAMBIEN SE DETIENE LA CORRIDA (RQ-2861).
002300 2000-PROCESO-I.
002310
002320     READ ENTRADA INTO WS-SCAN-AREA
002330         AT END
002340            SET WS-FIN-LECTURA TO TRUE
002350     END-READ
002360
002370     IF WS-NO-FIN-LECTURA THEN
002380        ADD 1 TO WS-FILAS-LEIDAS
002390        ADD 1 TO WS-NUMERO-DE-FILA
002400        MOVE 1 TO WS-SCAN-POSICION
002410        MOVE 4096 TO WS-SCAN-LARGO
002420
002430        IF NOT WS-SKIP-APLICADO THEN
002440           COMPUTE WS-SCAN-POSICION = GDX-TAB-SKIPBYTES + 1
002450           SET WS-SKIP-APLICADO TO TRUE
002460        END-IF
002470
002480        IF WS-NUMERO-DE-FILA > GDX-TAB-RANGO-HASTA THEN
002490           MOVE 'RANGO   ' TO GDX-ER-CAUSA
002500           MOVE 'Table.RangeTo' TO GDX-ER-COLUMNA
002510           MOVE 'FILA POSTERIOR A RangeTo - SE DETIENE LA CORRIDA'
002520                TO GDX-ER-DETALLE
002530           PERFORM 2950-REGISTRAR-ERROR
002540              THRU 2950-REGISTRAR-ERROR-F
002550           SET WS-FIN-LECTURA TO TRUE
002560        ELSE
002570           IF WS-NUMERO-DE-FILA < GDX-TAB-RANGO-DESDE THEN
002580              ADD 1 TO WS-FILAS-FUERA-DE-RANGO
002590           ELSE
002600              PERFORM 2100-TOKENIZAR-FILA
002610                 THRU 2100-TOKENIZAR-FILA-F
002620              PERFORM 2200-VALIDAR-CANTIDAD
002630                 THRU 2200-VALIDAR-CANTIDAD-F
002640              IF GDX-FILA-TIENE-EXCESO
002650                 OR GDX-FILA-TIENE-FALTANTE THEN
002660                 ADD 1 TO WS-FILAS-CON-ERROR
002670              ELSE
002680                 PERFORM 3000-CONVERTIR-I THRU 3000-CONVERTIR-F
002690                 IF WS-CONV-CORRECTA THEN
002700                    PERFORM 2900-ESCRIBIR-SALIDA
002710                       THRU 2900-ESCRIBIR-SALIDA-F
002720                    ADD 1 TO WS-FILAS-ACEPTADAS
002730                    IF WS-FILAS-ACEPTADAS >= GDX-TAB-RANGO-LARGO
002740                       THEN
002750                       SET WS-FIN-LECTURA TO TRUE
002760                    END-IF
002770                 ELSE
002780                    MOVE 'VALOR   ' TO GDX-ER-CAUSA
002790                    MOVE 'GDX-REG-RECHNUNG' TO GDX-ER-COLUMNA
002800                    MOVE WS-CONV-CAUSA TO GDX-ER-DETALLE
002810                    PERFORM 2950-REGISTRAR-ERROR
002820                       THRU 2950-REGISTRAR-ERROR-F
002830                    ADD 1 TO WS-FILAS-CON-ERROR
002840                 END-IF
002850              END-IF
002860           END-IF
002870        END-IF
002880     END-IF.
002890
002900 2000-PROCESO-F. EXIT.
002910
002920*-----------------------------------------------------------------
002930*    LLAMA A PGMLXCAF UN TOKEN POR VEZ HASTA CERRAR EL REGISTRO,
002940*    CARGANDO CADA TOKEN EN GDX-FILA-TOKEN (GDXROWI).
002950 2100-TOKENIZAR-FILA.
002960
002970     MOVE 0 TO GDX-FILA-TOKEN-CANT
002980     MOVE WS-NUMERO-DE-FILA TO GDX-FILA-NUMERO
002990     MOVE 'N' TO LK-LX-FIN-DE-BUFFER
003000
003010     PERFORM 2120-UN-TOKEN THRU 2120-UN-TOKEN-F
003020             UNTIL LK-LX-SIN-MAS-TOKENS
003030                OR GDX-FILA-TOKEN-CANT >= 9.
003040
003050 2100-TOKENIZAR-FILA-F. EXIT.
003060
003070*-----------------------------------------------------------------
003080 2120-UN-TOKEN.
003090
003100     MOVE WS-SCAN-BUFFER     TO LK-LX-BUFFER
003110     MOVE WS-SCAN-LARGO      TO LK-LX-LARGO-BUFFER
003120     MOVE WS-SCAN-POSICION   TO LK-LX-POSICION
003130     MOVE GDX-TAB-COLDELIM       TO LK-LX-COLDELIM
003140     MOVE GDX-TAB-COLDELIM-LARGO TO LK-LX-COLDELIM-LARGO
003150     MOVE GDX-TAB-RECDELIM       TO LK-LX-RECDELIM
003160     MOVE GDX-TAB-RECDELIM-LARGO TO LK-LX-RECDELIM-LARGO
003170     MOVE GDX-TAB-ENCAPS         TO LK-LX-ENCAPS
003180
003190     CALL 'PGMLXCAF' USING LK-LX-AREA
003200
003210     MOVE LK-LX-POSICION TO WS-SCAN-POSICION
003220
003230     IF NOT LK-LX-SIN-MAS-TOKENS THEN
003240        ADD 1 TO GDX-FILA-TOKEN-CANT
003250        SET GDX-FT-IDX TO GDX-FILA-TOKEN-CANT
003260        MOVE LK-LX-TOKEN       TO GDX-FT-VALOR(GDX-FT-IDX)
003270        MOVE LK-LX-TOKEN-LARGO TO GDX-FT-LARGO(GDX-FT-IDX)
003280        MOVE LK-LX-VINO-ENCAPS TO GDX-FT-ENCAPSULADO(GDX-FT-IDX)
003290        IF LK-LX-TOKEN-LARGO = 0 THEN
003300           SET GDX-FT-ES-VACIO(GDX-FT-IDX) TO TRUE
003310        ELSE
003320           MOVE 'N' TO GDX-FT-VACIO(GDX-FT-IDX)
003330        END-IF
003340     END-IF.
003350
003360 2120-UN-TOKEN-F. EXIT.
003370
003380*-----------------------------------------------------------------
003390*    UNA FILA DEBE TRAER EXACTAMENTE LAS COLUMNAS DECLARADAS EN
003400*    EL MANIFIESTO (CLAVES + COLUMNAS); SI NO, SE RECHAZA LA FILA
003410*    SIN DETENER LA CORRIDA (RQ-2410).  EL RECHAZO SE DEJA EN
003420*    GDX-REG-ERROR PARA EL LISTADO FINAL (RQ-2861).
003430 2200-VALIDAR-CANTIDAD.
003440
003450     MOVE 'N' TO GDX-FILA-EXCESO
003460     MOVE 'N' TO GDX-FILA-FALTANTE
003470
003480     IF GDX-FILA-TOKEN-CANT > GDX-COLUMNA-CANT THEN
003490        SET GDX-FILA-TIENE-EXCESO TO TRUE
003500        DISPLAY '* FILA ' WS-NUMERO-DE-FILA
003510                ' CON MAS COLUMNAS QUE LAS DECLARADAS - RECHAZADA'
003520        MOVE 'CANTCOL ' TO GDX-ER-CAUSA
003530        MOVE 'GDX-FILA-TOKEN-CANT' TO GDX-ER-COLUMNA
003540        MOVE 'FILA CON MAS COLUMNAS QUE LAS DECLARADAS'
003550             TO GDX-ER-DETALLE
003560        PERFORM 2950-REGISTRAR-ERROR THRU 2950-REGISTRAR-ERROR-F
003570     END-IF
003580     IF GDX-FILA-TOKEN-CANT < GDX-COLUMNA-CANT THEN
003590        SET GDX-FILA-TIENE-FALTANTE TO TRUE
003600        DISPLAY '* FILA ' WS-NUMERO-DE-FILA
003610                ' CON MENOS COLUMNAS QUE LAS DECLARADAS'
003620        MOVE 'CANTCOL ' TO GDX-ER-CAUSA
003630        MOVE 'GDX-FILA-TOKEN-CANT' TO GDX-ER-COLUMNA
003640        MOVE 'FILA CON MENOS COLUMNAS QUE LAS DECLARADAS'
003650             TO GDX-ER-DETALLE
003660        PERFORM 2950-REGISTRAR-ERROR THRU 2950-REGISTRAR-ERROR-F
003670     END-IF.
003680
003690 2200-VALIDAR-CANTIDAD-F. EXIT.
003700
003710*-----------------------------------------------------------------
003720*    ARMA EL REGISTRO TIPADO DE SALIDA (GDXOUTR) CON LAS 9
003730*    COLUMNAS CONVERTIDAS EN 3000-CONVERTIR-I; CADA CAMPO OCUPA
003740*    UNA POSICION FIJA EN REG-SALIDA, SEPARADA POR UN BLANCO
003750*    (RQ-2861).
003760 2900-ESCRIBIR-SALIDA.
003770
003780     MOVE SPACES TO REG-SALIDA
003790     MOVE GDX-RR-RECHNR          TO REG-SALIDA(1:12)
003800     MOVE GDX-RR-KDNR             TO REG-SALIDA(14:9)
003810     MOVE GDX-RR-RECHDAT-R        TO REG-SALIDA(24:8)
003820     MOVE GDX-RR-NETTOBETRAG      TO REG-SALIDA(33:11)
003830     MOVE GDX-RR-MWSTBETRAG       TO REG-SALIDA(45:11)
003840     MOVE GDX-RR-BEZAHLT          TO REG-SALIDA(57:1)
003850     MOVE GDX-RR-WAEHRUNG         TO REG-SALIDA(59:3)
003860     MOVE GDX-RR-LIEFERTERM-FEC   TO REG-SALIDA(63:8)
003870     MOVE GDX-RR-LIEFERTERM-HOR   TO REG-SALIDA(72:6)
003880     MOVE GDX-RR-LIEFERTERM-PRES  TO REG-SALIDA(79:1)
003890     MOVE GDX-RR-BESCHREIBG       TO REG-SALIDA(81:60)
003900     WRITE REG-SALIDA.
003910
003920 2900-ESCRIBIR-SALIDA-F. EXIT.
003930
003940*-----------------------------------------------------------------
003950*    DEJA UNA FILA RECHAZADA EN GDX-REG-ERROR (GDXOUTR) Y LA
003960*    LISTA EN EL LOG; EL LLAMADOR DEBE HABER FIJADO GDX-ER-CAUSA,
003970*    GDX-ER-COLUMNA Y GDX-ER-DETALLE ANTES DE LLAMAR (RQ-2861).
003980 2950-REGISTRAR-ERROR.
003990
004000     MOVE WS-NUMERO-DE-FILA TO GDX-ER-FILA-NUMERO
004010     DISPLAY '* FILA ' GDX-ER-FILA-NUMERO
004020             ' RECHAZADA (' GDX-ER-CAUSA '): ' GDX-ER-DETALLE.
004030
004040 2950-REGISTRAR-ERROR-F. EXIT.
004050
004060*-----------------------------------------------------------------
004070*    CONVIERTE LAS 9 COLUMNAS DE LA FILA CRUDA (GDXROWI) AL
004080*    REGISTRO TIPADO (GDXOUTR), COLUMNA POR COLUMNA, SEGUN EL
004090*    TIPO DE DATO DECLARADO PARA CADA UNA EN GDX-TARGET.
004100 3000-CONVERTIR-I.
004110 
004120    MOVE SPACES TO GDX-REG-RECHNUNG
004130    MOVE 'S' TO WS-CONV-OK
004140    MOVE SPACES TO WS-CONV-CAUSA
004150 
004160    MOVE GDX-FC-RECHNR-VAL(1:12)     TO GDX-RR-RECHNR
004170 
004180    PERFORM 3100-CONVERTIR-NUM-ENTERO
004190       THRU 3100-CONVERTIR-NUM-ENTERO-F
004200    IF WS-CONV-CORRECTA THEN
004210       MOVE WS-NUM-ENTERO-S TO GDX-RR-KDNR
004220       PERFORM 3200-CONVERTIR-FECHA THRU 3200-CONVERTIR-FECHA-F
004230    END-IF
004240 
004250    IF WS-CONV-CORRECTA THEN
004260       PERFORM 3300-CONVERTIR-NUM-DECIMAL
004270          THRU 3300-CONVERTIR-NUM-DECIMAL-F
004280       MOVE WS-NUM-DECIMAL-S TO GDX-RR-NETTOBETRAG
004290    END-IF
004300 
004310    IF WS-CONV-CORRECTA THEN
004320       PERFORM 3400-CONVERTIR-IMPLACCU
004330          THRU 3400-CONVERTIR-IMPLACCU-F
004340       MOVE WS-NUM-DECIMAL-S TO GDX-RR-MWSTBETRAG
004350    END-IF
004360 
004370    IF WS-CONV-CORRECTA THEN
004380       PERFORM 3500-CONVERTIR-BOOLEANO
004390          THRU 3500-CONVERTIR-BOOLEANO-F
004400       PERFORM 3600-CONVERTIR-ENUM THRU 3600-CONVERTIR-ENUM-F
004410    END-IF
004420 
004430    IF WS-CONV-CORRECTA THEN
004440       PERFORM 3700-CONVERTIR-TIMESTAMP
004450          THRU 3700-CONVERTIR-TIMESTAMP-F
004460       MOVE GDX-FC-BESCHREIBG-VAL(1:60) TO GDX-RR-BESCHREIBG
004470    END-IF.
004480 
004490 3000-CONVERTIR-F. EXIT.
004500 
004510*-----------------------------------------------------------------
004520*    Numeric/ACCURACY=0 (ENTERO): SE QUITA EL SIMBOLO DE
004530*    AGRUPACION Y SE INTERPRETA EL SIGNO. UN VALOR QUE NO QUEDA
004540*    NUMERICO TRAS LA LIMPIEZA ES ERROR DE FILA (RQ-2918).
004550 3100-CONVERTIR-NUM-ENTERO.
004560 
004570    IF NOT GDX-COL-TIPO-NUMERICO(2) THEN
004580       MOVE 'N' TO WS-CONV-OK
004590       MOVE 'COLUMNA KDNR: TIPO DE DATO SIN REGLA DE CONVERSION'
004600            TO WS-CONV-CAUSA
004610    ELSE
004620       MOVE GDX-FC-KDNR-VAL TO WS-NUM-ENT-TEXTO
004630       PERFORM 3150-LIMPIAR-AGRUPACION
004640          THRU 3150-LIMPIAR-AGRUPACION-F
004650       IF WS-NUM-LIMPIO-LARGO = 0 THEN
004660          MOVE 0 TO WS-NUM-ENTERO-S
004670       ELSE
004680          IF WS-NUM-LIMPIO(1:WS-NUM-LIMPIO-LARGO) NOT NUMERIC THEN
004690             MOVE 'N' TO WS-CONV-OK
004700             MOVE 'COLUMNA KDNR: VALOR NO NUMERICO TRAS LIMPIAR'
004710                  TO WS-CONV-CAUSA
004720          ELSE
004730             MOVE SPACES TO WS-NUM-ENTERO-TEXTO
004740             MOVE WS-NUM-LIMPIO(1:WS-NUM-LIMPIO-LARGO) TO
004750                  WS-NUM-ENTERO-TEXTO(19 - WS-NUM-LIMPIO-LARGO:
004760                                       WS-NUM-LIMPIO-LARGO)
004770             INSPECT WS-NUM-ENTERO-TEXTO
004780                REPLACING LEADING SPACE BY ZERO
004790             MOVE WS-NUM-ENTERO-VALOR TO WS-NUM-ENTERO-S
004800             IF WS-SIGNO = '-' THEN
004810                COMPUTE WS-NUM-ENTERO-S = WS-NUM-ENTERO-S * -1
004820             END-IF
004830          END-IF
004840       END-IF
004850    END-IF.
004860 
004870 3100-CONVERTIR-NUM-ENTERO-F. EXIT.
004880 
004890*-----------------------------------------------------------------
004900*    Date EN EL FORMATO DECLARADO (DD.MM.YYYY) - AÑO DE 2 DIGITOS
004910*    SE RESUELVE CONTRA EL AÑO BISAGRA (GDX-TAB-EPOCH), Y2K. UN
004920*    TOKEN NO VACIO QUE NO RESPETA EL FORMATO ES ERROR DE FILA
004930*    (RQ-2918) EN VEZ DE DEJAR LA FECHA EN CERO COMO ANTES.
004940 3200-CONVERTIR-FECHA.
004950 
004960    MOVE 0 TO WS-FEC-DD WS-FEC-MM WS-FEC-AAAA
004970 
004980    IF NOT GDX-COL-TIPO-FECHA(3) THEN
004990       MOVE 'N' TO WS-CONV-OK
005000       MOVE 'COLUMNA RECHDAT: TIPO DE DATO SIN REGLA'
005010            TO WS-CONV-CAUSA
005020    ELSE
005030       IF GDX-FT-ES-VACIO(3) THEN
005040          CONTINUE
005050       ELSE
005060          IF GDX-FC-RECHDAT-VAL(3:1) = '.' THEN
005070             MOVE GDX-FC-RECHDAT-VAL(1:2) TO WS-FEC-DD
005080             MOVE GDX-FC-RECHDAT-VAL(4:2) TO WS-FEC-MM
005090             IF GDX-FC-RECHDAT-VAL(9:1) NOT = SPACE THEN
005100                MOVE GDX-FC-RECHDAT-VAL(7:4) TO WS-FEC-AAAA
005110             ELSE
005120                MOVE GDX-FC-RECHDAT-VAL(7:2) TO WS-FEC-AA
005130                IF WS-FEC-AA < GDX-TAB-EPOCH THEN
005140                   MOVE 20 TO WS-FEC-SIGLO
005150                ELSE
005160                   MOVE 19 TO WS-FEC-SIGLO
005170                END-IF
005180                COMPUTE WS-FEC-AAAA =
005190                        WS-FEC-SIGLO * 100 + WS-FEC-AA
005200             END-IF
005210          ELSE
005220             MOVE 'N' TO WS-CONV-OK
005230             MOVE 'COLUMNA RECHDAT: FECHA FUERA DE FORMATO'
005240                  TO WS-CONV-CAUSA
005250          END-IF
005260       END-IF
005270    END-IF
005280 
005290    MOVE WS-FEC-AAAA TO GDX-RR-RECHDAT-AAAA
005300    MOVE WS-FEC-MM   TO GDX-RR-RECHDAT-MM
005310    MOVE WS-FEC-DD   TO GDX-RR-RECHDAT-DD.
005320 
005330 3200-CONVERTIR-FECHA-F. EXIT.
005340 
005350*-----------------------------------------------------------------
005360*    Numeric/Accuracy EXPLICITA (DECIMAL): EL TEXTO YA TRAE EL
005370*    SEPARADOR DECIMAL DEL MANIFIESTO (GDX-TAB-DECSYM); LA ESCALA
005380*    QUE GOBIERNA CUANTOS DIGITOS SON DECIMALES LA DA EL PROPIO
005390*    MANIFIESTO (GDX-COL-ACCURACY), NO UN /100 FIJO (RQ-2918).
005400 3300-CONVERTIR-NUM-DECIMAL.
005410 
005420    IF NOT GDX-COL-TIPO-NUMERICO(4) THEN
005430       MOVE 'N' TO WS-CONV-OK
005440       MOVE 'COLUMNA NETTOBETRAG: TIPO DE DATO SIN REGLA'
005450            TO WS-CONV-CAUSA
005460    ELSE
005470       MOVE GDX-COL-ACCURACY(4) TO WS-CONV-ACCURACY
005480       MOVE GDX-FC-NETTOBETRAG-VAL TO WS-NUM-ENT-TEXTO
005490       PERFORM 3150-LIMPIAR-AGRUPACION
005500          THRU 3150-LIMPIAR-AGRUPACION-F
005510       IF WS-NUM-LIMPIO-LARGO > 0
005520          AND WS-NUM-LIMPIO(1:WS-NUM-LIMPIO-LARGO)
005530             NOT NUMERIC THEN
005540          MOVE 'N' TO WS-CONV-OK
005550          MOVE 'COLUMNA NETTOBETRAG: VALOR NO NUMERICO'
005560               TO WS-CONV-CAUSA
005570       ELSE
005580          PERFORM 3350-ARMAR-DECIMAL THRU 3350-ARMAR-DECIMAL-F
005590       END-IF
005600    END-IF.
005610 
005620 3300-CONVERTIR-NUM-DECIMAL-F. EXIT.
005630 
005640*-----------------------------------------------------------------
005650*    Numeric/ImpliedAccuracy (DECIMAL IMPLICITO): EL TEXTO CRUDO
005660*    ES UN ENTERO SIN PUNTO - EL VALOR REAL ES TEXTO/10**ACCURACY,
005670*    CON ACCURACY TOMADO DEL MANIFIESTO (GDX-COL-ACCURACY) IGUAL
005680*    QUE EN 3300 - SE REUTILIZA 3350-ARMAR-DECIMAL (RQ-2918).
005690 3400-CONVERTIR-IMPLACCU.
005700 
005710    IF NOT GDX-COL-TIPO-NUMERICO(5) THEN
005720       MOVE 'N' TO WS-CONV-OK
005730       MOVE 'COLUMNA MWSTBETRAG: TIPO DE DATO SIN REGLA'
005740            TO WS-CONV-CAUSA
005750    ELSE
005760       MOVE GDX-COL-ACCURACY(5) TO WS-CONV-ACCURACY
005770       MOVE GDX-FC-MWSTBETRAG-VAL TO WS-NUM-ENT-TEXTO
005780       PERFORM 3150-LIMPIAR-AGRUPACION
005790          THRU 3150-LIMPIAR-AGRUPACION-F
005800       IF WS-NUM-LIMPIO-LARGO > 0
005810          AND WS-NUM-LIMPIO(1:WS-NUM-LIMPIO-LARGO)
005820             NOT NUMERIC THEN
005830          MOVE 'N' TO WS-CONV-OK
005840          MOVE 'COLUMNA MWSTBETRAG: VALOR NO NUMERICO'
005850               TO WS-CONV-CAUSA
005860       ELSE
005870          PERFORM 3350-ARMAR-DECIMAL THRU 3350-ARMAR-DECIMAL-F
005880       END-IF
005890    END-IF.
005900 
005910 3400-CONVERTIR-IMPLACCU-F. EXIT.
005920 
005930*-----------------------------------------------------------------
005940*    QUITA EL SIMBOLO DE AGRUPACION (GDX-TAB-AGRSYM) Y DETECTA
005950*    EL SIGNO (+/- O EL TEXTO VACIO PARA CERO).
005960 3150-LIMPIAR-AGRUPACION.
005970 
005980    MOVE SPACES TO WS-NUM-LIMPIO-AREA
005990    MOVE 0 TO WS-NUM-LIMPIO-LARGO
006000    MOVE '+' TO WS-SIGNO
006010    MOVE 1 TO WS-J
006020 
006030    PERFORM 3160-UN-CARACTER THRU 3160-UN-CARACTER-F
006040            UNTIL WS-J > 18.
006050 
006060 3150-LIMPIAR-AGRUPACION-F. EXIT.
006070 
006080*-----------------------------------------------------------------
006090 3160-UN-CARACTER.
006100 
006110    IF WS-NUM-ENT-TEXTO(WS-J:1) = '-' THEN
006120       MOVE '-' TO WS-SIGNO
006130    ELSE
006140       IF WS-NUM-ENT-TEXTO(WS-J:1) NOT = SPACE
006150          AND WS-NUM-ENT-TEXTO(WS-J:1) NOT = GDX-TAB-AGRSYM
006160          AND WS-NUM-ENT-TEXTO(WS-J:1) NOT = '+'
006170          AND WS-NUM-ENT-TEXTO(WS-J:1) NOT = GDX-TAB-DECSYM THEN
006180          IF WS-NUM-LIMPIO-LARGO < 18 THEN
006190             ADD 1 TO WS-NUM-LIMPIO-LARGO
006200             MOVE WS-NUM-ENT-TEXTO(WS-J:1) TO
006210                  WS-NUM-LIMPIO-BYTE(WS-NUM-LIMPIO-LARGO)
006220          END-IF
006230       END-IF
006240    END-IF
006250    ADD 1 TO WS-J.
006260 
006270 3160-UN-CARACTER-F. EXIT.
006280 
006290*-----------------------------------------------------------------
006300*    ARMA EL VALOR DECIMAL A PARTIR DE LOS DIGITOS LIMPIOS (YA SIN
006310*    AGRUPACION NI SEPARADOR DECIMAL), DIVIDIENDO POR 10**ACCURACY
006320*    (WS-CONV-ACCURACY, CARGADO POR EL LLAMADOR DESDE EL
006330*    MANIFIESTO) EN VEZ DE UN /100 FIJO - EQUIVALE A REPONER EL
006340*    SEPARADOR EN SU POSICION DECLARADA, SIN RE-ESCANEAR EL TEXTO
006350*    (RQ-2918).
006360 3350-ARMAR-DECIMAL.
006370 
006380    MOVE 0 TO WS-NUM-DECIMAL-S
006390 
006400    IF WS-NUM-LIMPIO-LARGO > 0 THEN
006410       MOVE SPACES TO WS-NUM-ENTERO-TEXTO
006420       MOVE WS-NUM-LIMPIO(1:WS-NUM-LIMPIO-LARGO) TO
006430            WS-NUM-ENTERO-TEXTO(19 - WS-NUM-LIMPIO-LARGO:
006440                                 WS-NUM-LIMPIO-LARGO)
006450       INSPECT WS-NUM-ENTERO-TEXTO
006460          REPLACING LEADING SPACE BY ZERO
006470       COMPUTE WS-NUM-DECIMAL-S =
006480               WS-NUM-ENTERO-VALOR / (10 ** WS-CONV-ACCURACY)
006490       IF WS-SIGNO = '-' THEN
006500          COMPUTE WS-NUM-DECIMAL-S = WS-NUM-DECIMAL-S * -1
006510       END-IF
006520    END-IF.
006530 
006540 3350-ARMAR-DECIMAL-F. EXIT.
006550 
006560*-----------------------------------------------------------------
006570*    Boolean-MAPPED: "1" ES VERDADERO, CUALQUIER OTRO VALOR (O
006580*    BLANCO) ES FALSO - LA REGLA LA FIJA EL CAMPO DESTINO, NO EL
006590*    MANIFIESTO, QUE SOLO CONOCE AlphaNumeric.
006600 3500-CONVERTIR-BOOLEANO.
006610 
006620    IF GDX-FC-BEZAHLT-VAL(1:1) = '1' THEN
006630       SET GDX-RR-ESTA-PAGADA TO TRUE
006640    ELSE
006650       SET GDX-RR-NO-ESTA-PAGADA TO TRUE
006660    END-IF.
006670 
006680 3500-CONVERTIR-BOOLEANO-F. EXIT.
006690 
006700*-----------------------------------------------------------------
006710*    Enumeration-MAPPED: COMPARACION INSENSIBLE A MAYUSCULAS
006720*    CONTRA LOS MIEMBROS CONOCIDOS DE MONEDA; SIN COINCIDENCIA EL
006730*    CAMPO QUEDA SIN FIJAR (NO ES UN ERROR DE FILA).
006740 3600-CONVERTIR-ENUM.
006750 
006760    MOVE GDX-FC-WAEHRUNG-VAL(1:3) TO GDX-RR-WAEHRUNG
006770    INSPECT GDX-RR-WAEHRUNG CONVERTING
006780            'abcdefghijklmnopqrstuvwxyz'
006790         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006800    IF NOT GDX-RR-MONEDA-EUR
006810       AND NOT GDX-RR-MONEDA-USD
006820       AND NOT GDX-RR-MONEDA-CHF THEN
006830       MOVE SPACES TO GDX-RR-WAEHRUNG
006840    END-IF.
006850 
006860 3600-CONVERTIR-ENUM-F. EXIT.
006870 
006880*-----------------------------------------------------------------
006890*    DateTime (TIMESTAMP): FECHA + HORA; SI EL TOKEN VIENE VACIO,
006900*    EL CAMPO DESTINO QUEDA SIN FIJAR (BLANK -> UNSET, NO ES
006910*    ERROR DE FILA). UN TOKEN NO VACIO QUE NO RESPETA EL FORMATO
006920*    DECLARADO SI ES ERROR DE FILA (RQ-2918) - ANTES QUEDABA EN
006930*    CERO SIN AVISAR A NADIE.
006940 3700-CONVERTIR-TIMESTAMP.
006950 
006960    MOVE 'N' TO GDX-RR-LIEFERTERM-PRES
006970    MOVE 0 TO GDX-RR-LIEFERTERM-FEC GDX-RR-LIEFERTERM-HOR
006980 
006990    IF NOT GDX-COL-TIPO-FECHA(8) THEN
007000       MOVE 'N' TO WS-CONV-OK
007010       MOVE 'COLUMNA LIEFERTERM: TIPO DE DATO SIN REGLA'
007020            TO WS-CONV-CAUSA
007030    ELSE
007040       IF GDX-FT-ES-VACIO(8) THEN
007050          CONTINUE
007060       ELSE
007070          IF GDX-FC-LIEFERTERM-VAL(3:1) = '.' THEN
007080             MOVE GDX-FC-LIEFERTERM-VAL(7:4) TO WS-FEC-AAAA
007090             MOVE GDX-FC-LIEFERTERM-VAL(4:2) TO WS-FEC-MM
007100             MOVE GDX-FC-LIEFERTERM-VAL(1:2) TO WS-FEC-DD
007110             COMPUTE GDX-RR-LIEFERTERM-FEC =
007120                     WS-FEC-AAAA * 10000 + WS-FEC-MM * 100
007130                                          + WS-FEC-DD
007140             IF GDX-FC-LIEFERTERM-VAL(12:2) NOT = SPACES THEN
007150                MOVE GDX-FC-LIEFERTERM-VAL(12:2) TO WS-FEC-HH
007160                MOVE GDX-FC-LIEFERTERM-VAL(15:2) TO WS-FEC-MI
007170                MOVE GDX-FC-LIEFERTERM-VAL(18:2) TO WS-FEC-SS
007180                COMPUTE GDX-RR-LIEFERTERM-HOR =
007190                        WS-FEC-HH * 10000 + WS-FEC-MI * 100
007200                                           + WS-FEC-SS
007210             END-IF
007220             SET GDX-RR-TIENE-LIEFERTERM TO TRUE
007230          ELSE
007240             MOVE 'N' TO WS-CONV-OK
007250             MOVE 'COLUMNA LIEFERTERM: FUERA DE FORMATO'
007260                  TO WS-CONV-CAUSA
007270          END-IF
007280       END-IF
007290    END-IF.
007300 
007310 3700-CONVERTIR-TIMESTAMP-F. EXIT.
007320 
007330*-----------------------------------------------------------------
007340*    CIERRA ARCHIVOS Y DEJA EN EL LOG EL RESUMEN DE LA CORRIDA
007350*    (NO SE EMITE REPORTE IMPRESO - SOLO EL LOG DE JOB HABITUAL).
007360 9999-FINAL-I.
007370 
007380    IF FS-ENTRADA = '00' THEN
007390       CLOSE ENTRADA
007400    END-IF
007410    IF FS-SALIDA = '00' THEN
007420       CLOSE SALIDA
007430    END-IF
007440 
007450    DISPLAY '* PGMDPCAF - RESUMEN CORRIDA GDPdU - RECHNUNGEN'
007460    DISPLAY '*   FILAS LEIDAS            : ' WS-FILAS-LEIDAS
007470    DISPLAY '*   FILAS ACEPTADAS         : ' WS-FILAS-ACEPTADAS
007480    DISPLAY '*   FUERA DE RANGO    : '
007490            WS-FILAS-FUERA-DE-RANGO
007500    DISPLAY '*   FILAS CON ERROR         : ' WS-FILAS-CON-ERROR.
007510 
007520 9999-FINAL-F. EXIT.
