000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMIVCAF.
000120 AUTHOR. N. OROZCO ROA.
000130 INSTALLATION. DEPARTAMENTO DE AUDITORIA FISCAL.
000140 DATE-WRITTEN. 14-JUL-2003.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AUDITORIA. NO DISTRIBUIR.
000170*****************************************************************
000180*    PGMIVCAF - VALIDADOR SEMANTICO DEL MANIFIESTO INDEX.XML    *
000190*    =======================================================    *
000200*    CRUZA LA LISTA DE COLUMNAS DEL MANIFIESTO (GDX-MANIFEST,   *
000210*    LLENADO POR PGMIXCAF) CONTRA EL LAYOUT OBJETIVO DECLARADO  *
000220*    (GDX-TARGET, TABLA GDPDU.RECHNUNGEN) EN AMBOS SENTIDOS:    *
000230*    TODA COLUMNA DEL MANIFIESTO DEBE EXISTIR EN EL LAYOUT CON  *
000240*    EL MISMO TIPO, Y TODA COLUMNA DEL LAYOUT DEBE APARECER EN  *
000250*    EL MANIFIESTO. UNA TABLA DE LONGITUD FIJA (FixedLength) SE *
000260*    RECHAZA EN FORMA EXPLICITA (RQ-2301).                      *
000270*****************************************************************
000280*    HISTORIA DE CAMBIOS
000290*    -------------------
000300*    14-JUL-03 NOR  VERSION ORIGINAL (RQ-2290).                   NOR0307A
000310*    19-NOV-03 NOR  AGREGADO RECHAZO EXPLICITO DE FIXEDLENGTH     NOR0311
000320*    19-NOV-03 NOR  (RQ-2301), ANTES SOLO LO HACIA PGMIXCAF.      NOR0311
000330*    21-AGO-04 NOR  MENSAJES DE ERROR MAS DETALLADOS POR          NOR0408
000340*    21-AGO-04 NOR  COLUMNA (RQ-2410).                            NOR0408
000350*    03-MAY-06 PAB  AGREGADOS CAMPOS ESPECIALES BOOLEANO/ENUM/    PAB0605
000360*    03-MAY-06 PAB  TIMESTAMP EN GDX-TARGET (RQ-2610).            PAB0605
000370*    17-ENE-99 RTV  AJUSTE Y2K: SIN IMPACTO, PROGRAMA NO USA      RTV9901
000380*    17-ENE-99 RTV  FECHAS DE 2 DIGITOS DIRECTAMENTE.             RTV9901
000390*****************************************************************
000400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430
000440 SPECIAL-NAMES.
000450     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
000460            OFF STATUS IS WS-UPSI-TRAZA-OFF.
000470
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*=======================*
000520
000530*----------- CONTADORES Y COMPARACION ---------------------------
000540 77  WS-MAN-IDX               PIC 9(02) COMP VALUE 0.
000550 77  WS-TGT-IDX               PIC 9(02) COMP VALUE 0.
000560 77  WS-HALLADO               PIC X       VALUE 'N'.
000570     88  WS-COLUMNA-HALLADA          VALUE 'S'.
000580 77  WS-TIPO-COINCIDE          PIC X       VALUE 'N'.
000590     88  WS-TIPOS-COINCIDEN          VALUE 'S'.
000600 77  WS-ERRORES-CANT           PIC 9(03) COMP VALUE 0.
000610
000620 01  WS-NUM-TEXTO              PIC X(09)   VALUE SPACES.
000630 01  WS-NUM-VALOR REDEFINES WS-NUM-TEXTO PIC 9(09).
000640
000650 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000660
000670*----------------------------------------------------------------
000680 LINKAGE SECTION.
000690*================*
000700 01  LK-IV-RETORNO             PIC X(01).
000710     88  LK-IV-RETORNO-OK          VALUE 'N'.
000720     88  LK-IV-RETORNO-ERROR       VALUE 'S'.
000730 COPY GDXMANI.
000740 COPY GDXTGTC.
000750
000760*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000770 PROCEDURE DIVISION USING LK-IV-RETORNO
000780                          GDX-MANIFEST
000790                          GDX-TARGET.
000800
000810 MAIN-PROGRAM-I.
000820
000830     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
000840     PERFORM 2000-VALIDAR-FIJA  THRU 2000-VALIDAR-FIJA-F
000850     IF GDX-TGT-OK THEN
000860        PERFORM 2100-MANIFEST-A-TARGET
000870                THRU 2100-MANIFEST-A-TARGET-F
000880        PERFORM 2300-TARGET-A-MANIFEST
000890                THRU 2300-TARGET-A-MANIFEST-F
000900     END-IF
000910     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
000920
000930 MAIN-PROGRAM-F. GOBACK.
000940
000950*-----------------------------------------------------------------
000960*    CARGA EL LAYOUT OBJETIVO DE GDPDU.RECHNUNGEN EN GDX-TARGET
000970*    (SE CARGA POR MOVE, NO POR REDEFINES DE UN LITERAL, PARA QUE
000980*    SEA FACIL DE MANTENER CUANDO CAMBIE EL LAYOUT - VER DCLGEN
000990*    DE GDXTGTC).
001000 1000-INICIO-I.
001010
001020     MOVE 'N' TO GDX-TGT-ERROR
001030     MOVE 0   TO WS-ERRORES-CANT
001040     MOVE 'N' TO LK-IV-RETORNO
001050     MOVE 'RECHNUNGEN' TO GDX-TGT-TABLA
001060     MOVE 9   TO GDX-TGT-COLUMNA-CANT
001070
001080     SET GDX-TGT-IDX TO 1
001090     MOVE 'RECHNR'      TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001100     MOVE 'ALPHANUM'    TO GDX-TGT-TIPO(GDX-TGT-IDX)
001110     MOVE 'S'           TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001120     MOVE 12             TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001130
001140     SET GDX-TGT-IDX TO 2
001150     MOVE 'KDNR'         TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001160     MOVE 'NUMERIC '     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001170     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001180     MOVE 0              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001190
001200     SET GDX-TGT-IDX TO 3
001210     MOVE 'RECHDAT'      TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001220     MOVE 'DATE    '     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001230     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001240     MOVE 0              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001250
001260     SET GDX-TGT-IDX TO 4
001270     MOVE 'NETTOBETRAG'  TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001280     MOVE 'NUMERIC '     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001290     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001300     MOVE 2              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001310
001320     SET GDX-TGT-IDX TO 5
001330     MOVE 'MWSTBETRAG'   TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001340     MOVE 'NUMERIC '     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001350     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001360     MOVE 2              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001370
001380     SET GDX-TGT-IDX TO 6
001390     MOVE 'BEZAHLT'      TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001400     MOVE 'ALPHANUM'     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001410     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001420     MOVE 1              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001430     MOVE 'BOOLEANO'     TO GDX-TGT-ESPECIAL(GDX-TGT-IDX)
001440
001450     SET GDX-TGT-IDX TO 7
001460     MOVE 'WAEHRUNG'     TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001470     MOVE 'ALPHANUM'     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001480     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001490     MOVE 3              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001500     MOVE 'ENUM    '     TO GDX-TGT-ESPECIAL(GDX-TGT-IDX)
001510
001520     SET GDX-TGT-IDX TO 8
001530     MOVE 'LIEFERTERM'   TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001540     MOVE 'DATE    '     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001550     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001560     MOVE 0              TO GDX-TGT-MEDIDA(GDX-TGT-IDX)
001570     MOVE 'TSTAMP  '     TO GDX-TGT-ESPECIAL(GDX-TGT-IDX)
001580
001590     SET GDX-TGT-IDX TO 9
001600     MOVE 'BESCHREIBG'   TO GDX-TGT-NOMBRE(GDX-TGT-IDX)
001610     MOVE 'ALPHANUM'     TO GDX-TGT-TIPO(GDX-TGT-IDX)
001620     MOVE 'N'            TO GDX-TGT-ES-CLAVE(GDX-TGT-IDX)
001630     MOVE 60             TO GDX-TGT-MEDIDA(GDX-TGT-IDX).
001640
001650 1000-INICIO-F. EXIT.
001660
001670*-----------------------------------------------------------------
001680*    UNA TABLA DE LONGITUD FIJA (FixedLength) SE RECHAZA SIEMPRE,
001690*    AUNQUE PGMIXCAF YA LA HAYA DETECTADO - EL VALIDADOR ES LA
001700*    SEGUNDA LINEA DE DEFENSA (RQ-2301).
001710 2000-VALIDAR-FIJA.
001720
001730     IF GDX-TAB-ES-FIJA THEN
001740        DISPLAY '* ERROR: TABLA DE LONGITUD FIJA RECHAZADA'
001750        SET GDX-TGT-CON-ERROR TO TRUE
001760        MOVE 'FIXEDLENGTH NO SOPORTADO - VALIDACION RECHAZADA' TO
001770             GDX-TGT-MSGERROR
001780        ADD 1 TO WS-ERRORES-CANT
001790     END-IF.
001800
001810 2000-VALIDAR-FIJA-F. EXIT.
001820
001830*-----------------------------------------------------------------
001840*    CADA COLUMNA DEL MANIFIESTO DEBE EXISTIR EN GDX-TARGET CON
001850*    EL MISMO TIPO DE DATO (RQ-2290).
001860 2100-MANIFEST-A-TARGET.
001870
001880     PERFORM 2120-COLUMNA-MANIFEST THRU 2120-COLUMNA-MANIFEST-F
001890             VARYING WS-MAN-IDX FROM 1 BY 1
001900             UNTIL WS-MAN-IDX > GDX-COLUMNA-CANT.
001910
001920 2100-MANIFEST-A-TARGET-F. EXIT.
001930
001940*-----------------------------------------------------------------
001950 2120-COLUMNA-MANIFEST.
001960
001970     SET GDX-COL-IDX TO WS-MAN-IDX
001980     PERFORM 2150-BUSCAR-EN-TARGET THRU 2150-BUSCAR-EN-TARGET-F.
001990
002000 2120-COLUMNA-MANIFEST-F. EXIT.
002010
002020*-----------------------------------------------------------------
002030 2150-BUSCAR-EN-TARGET.
002040
002050     MOVE 'N' TO WS-HALLADO
002060     MOVE 'N' TO WS-TIPO-COINCIDE
002070     MOVE 1   TO WS-TGT-IDX
002080
002090     PERFORM 2160-COMPARAR-TARGET THRU 2160-COMPARAR-TARGET-F
002100             UNTIL WS-TGT-IDX > GDX-TGT-COLUMNA-CANT
002110                OR WS-COLUMNA-HALLADA.
002120
002130     IF NOT WS-COLUMNA-HALLADA THEN
002140        DISPLAY '* ERROR: COLUMNA DEL MANIFIESTO SIN DESTINO - '
002150                GDX-COL-NOMBRE(GDX-COL-IDX)
002160        ADD 1 TO WS-ERRORES-CANT
002170        SET GDX-TGT-CON-ERROR TO TRUE
002180        STRING 'COLUMNA NO DECLARADA EN EL LAYOUT: '
002190               GDX-COL-NOMBRE(GDX-COL-IDX) DELIMITED BY SIZE
002200               INTO GDX-TGT-MSGERROR
002210     ELSE
002220        IF NOT WS-TIPOS-COINCIDEN THEN
002230           DISPLAY '* ERROR: TIPO DE DATO NO COINCIDE - '
002240                   GDX-COL-NOMBRE(GDX-COL-IDX)
002250           ADD 1 TO WS-ERRORES-CANT
002260           SET GDX-TGT-CON-ERROR TO TRUE
002270           STRING 'TIPO DE DATO NO COINCIDE EN COLUMNA: '
002280                  GDX-COL-NOMBRE(GDX-COL-IDX) DELIMITED BY SIZE
002290                  INTO GDX-TGT-MSGERROR
002300        END-IF
002310     END-IF.
002320
002330 2150-BUSCAR-EN-TARGET-F. EXIT.
002340
002350*-----------------------------------------------------------------
002360*    UN PASO DEL BARRIDO DE GDX-TARGET (LLAMADO DESDE UN PERFORM
002370*    ... UNTIL, NUNCA EN FORMA AISLADA).
002380 2160-COMPARAR-TARGET.
002390
002400     SET GDX-TGT-IDX TO WS-TGT-IDX
002410     IF GDX-COL-NOMBRE(GDX-COL-IDX) = GDX-TGT-NOMBRE(GDX-TGT-IDX)
002420        THEN
002430        MOVE 'S' TO WS-HALLADO
002440        IF GDX-COL-TIPO-DATO(GDX-COL-IDX) =
002450           GDX-TGT-TIPO(GDX-TGT-IDX) THEN
002460           MOVE 'S' TO WS-TIPO-COINCIDE
002470        END-IF
002480     END-IF
002490     ADD 1 TO WS-TGT-IDX.
002500
002510 2160-COMPARAR-TARGET-F. EXIT.
002520
002530*-----------------------------------------------------------------
002540*    CADA COLUMNA DEL LAYOUT OBJETIVO DEBE APARECER EN EL
002550*    MANIFIESTO (NO SE PUEDEN PERDER COLUMNAS DE DESTINO).
002560 2300-TARGET-A-MANIFEST.
002570
002580     PERFORM 2320-COLUMNA-TARGET THRU 2320-COLUMNA-TARGET-F
002590             VARYING WS-TGT-IDX FROM 1 BY 1
002600             UNTIL WS-TGT-IDX > GDX-TGT-COLUMNA-CANT.
002610
002620 2300-TARGET-A-MANIFEST-F. EXIT.
002630
002640*-----------------------------------------------------------------
002650 2320-COLUMNA-TARGET.
002660
002670     SET GDX-TGT-IDX TO WS-TGT-IDX
002680     PERFORM 2350-BUSCAR-EN-MANIFEST
002690             THRU 2350-BUSCAR-EN-MANIFEST-F.
002700
002710 2320-COLUMNA-TARGET-F. EXIT.
002720
002730*-----------------------------------------------------------------
002740 2350-BUSCAR-EN-MANIFEST.
002750
002760     MOVE 'N' TO WS-HALLADO
002770     MOVE 1   TO WS-MAN-IDX
002780
002790     PERFORM 2360-COMPARAR-MANIFEST THRU 2360-COMPARAR-MANIFEST-F
002800             UNTIL WS-MAN-IDX > GDX-COLUMNA-CANT
002810                OR WS-COLUMNA-HALLADA.
002820
002830     IF NOT WS-COLUMNA-HALLADA THEN
002840        DISPLAY '* ERROR: COLUMNA DEL LAYOUT SIN MANIFIESTO - '
002850                GDX-TGT-NOMBRE(GDX-TGT-IDX)
002860        ADD 1 TO WS-ERRORES-CANT
002870        SET GDX-TGT-CON-ERROR TO TRUE
002880        STRING 'COLUMNA DEL LAYOUT AUSENTE EN EL MANIFIESTO: '
002890               GDX-TGT-NOMBRE(GDX-TGT-IDX) DELIMITED BY SIZE
002900               INTO GDX-TGT-MSGERROR
002910     END-IF.
002920
002930 2350-BUSCAR-EN-MANIFEST-F. EXIT.
002940
002950*-----------------------------------------------------------------
002960*    UN PASO DEL BARRIDO DE GDX-COLUMNA (LLAMADO DESDE UN PERFORM
002970*    ... UNTIL, NUNCA EN FORMA AISLADA).
002980 2360-COMPARAR-MANIFEST.
002990
003000     SET GDX-COL-IDX TO WS-MAN-IDX
003010     IF GDX-COL-NOMBRE(GDX-COL-IDX) = GDX-TGT-NOMBRE(GDX-TGT-IDX)
003020        THEN
003030        MOVE 'S' TO WS-HALLADO
003040     END-IF
003050     ADD 1 TO WS-MAN-IDX.
003060
003070 2360-COMPARAR-MANIFEST-F. EXIT.
003080
003090*-----------------------------------------------------------------
003100 9999-FINAL-I.
003110
003120     IF GDX-TGT-CON-ERROR THEN
003130        SET LK-IV-RETORNO-ERROR TO TRUE
003140        DISPLAY '* PGMIVCAF TERMINA CON ' WS-ERRORES-CANT
003150                ' ERROR(ES) DE VALIDACION'
003160     ELSE
003170        SET LK-IV-RETORNO-OK TO TRUE
003180     END-IF.
003190
003200 9999-FINAL-F. EXIT.
